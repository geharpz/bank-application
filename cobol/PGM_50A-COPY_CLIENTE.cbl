000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    COPYCLIE.                                                 
000120 AUTHOR.        R ALVAREZ MEDINA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  10/03/1986.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*  MIEMBRO DE COPIA - LAYOUT CLIENTE                          *           
000190*  ===================================                        *           
000200*  No es un programa ejecutable; documenta el layout del      *           
000210*  registro de CLIENTES que se reproduce a mano (sin COPY     *           
000220*  del precompilador) dentro de cada programa que lo usa,     *           
000230*  siguiendo la norma del area para miembros de copia.        *           
000240***************************************************************           
000250*  HISTORIAL DE CAMBIOS                                                   
000260*  ------------------------------------------------------------           
000270*  10/03/86 RAM SIST-0098 ALTA DEL LAYOUT ORIGINAL.               CR0098A 
000280*  22/11/88 RAM SIST-0241 SE AGREGA WS-CLI-EDAD (3 POS).          CR0241A 
000290*  14/06/91 JPF SIST-0390 SE AMPLIA WS-CLI-DOMICILIO A 60 POS.    CR0390A 
000300*  03/02/94 MLS SIST-0512 SE AGREGA INDICADOR WS-CLI-ESTADO.      CR0512A 
000310*  19/01/99 RAM SIST-0733 AJUSTE Y2K - REVISION GENERAL DE        CR0733A 
000320*                         CAMPOS FECHA EN PROGRAMAS QUE USAN      CR0733A 
000330*                         ESTE LAYOUT (NO HAY FECHAS PROPIAS      CR0733A 
000340*                         EN ESTE REGISTRO, SOLO SE DEJA          CR0733A 
000350*                         CONSTANCIA DE LA REVISION).             CR0733A 
000360*  08/09/02 DCV SIST-0861 SE DOCUMENTA RELACION CON EL NUEVO      CR0861A 
000370*                         LAYOUT DE CUENTA (WS-CLI-ID ES LA       CR0861A 
000380*                         CLAVE DE ENLACE).                       CR0861A 
000390***************************************************************           
000400                                                                          
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440                                                                          
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000490 DATA DIVISION.                                                           
000500 WORKING-STORAGE SECTION.                                                 
000510*=======================*                                                 
000520                                                                          
000530*////////////// COPY CLIENTE ////////////////////////////////             
000540*    COPY CLIENTE.                                                        
000550**************************************                                    
000560*     LAYOUT CLIENTE                 *                                    
000570*     LARGO REGISTRO = 180 BYTES      *                                   
000580**************************************                                    
000590 01  WS-REG-CLIENTE.                                                      
000600*     POSICION RELATIVA (01:09) IDENTIFICADOR DE CLIENTE                  
000610     03  WS-CLI-ID           PIC 9(09)    VALUE ZEROS.                    
000620*     POSICION RELATIVA (10:40) NOMBRE COMPLETO                           
000630     03  WS-CLI-NOMBRE       PIC X(40)    VALUE SPACES.                   
000640*     POSICION RELATIVA (50:20) DOCUMENTO NACIONAL, UNICO                 
000650     03  WS-CLI-DOCUMENTO    PIC X(20)    VALUE SPACES.                   
000660*     POSICION RELATIVA (70:10) SEXO / GENERO                             
000670     03  WS-CLI-SEXO         PIC X(10)    VALUE SPACES.                   
000680*     POSICION RELATIVA (80:03) EDAD EN ANIOS                             
000690     03  WS-CLI-EDAD         PIC 9(03)    VALUE ZEROS.                    
000700*     POSICION RELATIVA (83:60) DOMICILIO, PUEDE IR EN BLANCO             
000710     03  WS-CLI-DOMICILIO    PIC X(60)    VALUE SPACES.                   
000720*     POSICION RELATIVA (143:20) TELEFONO, UNICO                          
000730     03  WS-CLI-TELEFONO     PIC X(20)    VALUE SPACES.                   
000740*     POSICION RELATIVA (163:01) INDICADOR DE CLIENTE ACTIVO              
000750     03  WS-CLI-ESTADO       PIC X(01)    VALUE 'N'.                      
000760         88  WS-CLI-ACTIVO           VALUE 'Y'.                           
000770         88  WS-CLI-INACTIVO         VALUE 'N'.                           
000780*     POSICION RELATIVA (164:17) RESERVADO PARA USO FUTURO                
000790     03  FILLER              PIC X(17)    VALUE SPACES.                   
000800*///////////////////////////////////////////////////////////              
