000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    PGMMOVCTA.                                                
000120 AUTHOR.        J PEREZ FERREYRA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  04/11/1985.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*                 APLICACION DE MOVIMIENTOS                   *           
000190*                 ===========================                  *          
000200*  - CRUZA LAS SOLICITUDES DE MOVIMIENTO (DEPOSITO/EXTRACCION) *          
000210*    CONTRA EL MAESTRO DE CUENTAS, AMBOS EN SECUENCIA POR       *         
000220*    NUMERO DE CUENTA (CORTE DE CONTROL ENTRE DOS ARCHIVOS).    *         
000230*  - POR CADA SOLICITUD QUE CASA CON SU CUENTA SE VALIDA, SE    *         
000240*    ACTUALIZA EL SALDO EN MEMORIA Y SE GRABA EL MOVIMIENTO EN  *         
000250*    EL MAESTRO DE MOVIMIENTOS (ALTA EXCLUSIVA).                *         
000260*  - LAS SOLICITUDES QUE NO CASAN CON NINGUNA CUENTA (CUENTA    *         
000270*    INEXISTENTE) SE RECHAZAN SIN TOCAR NINGUN ARCHIVO.         *         
000280*  - EL MAESTRO DE CUENTAS SE REGRABA COMPLETO (SALDOS AL DIA). *         
000290***************************************************************           
000300*  HISTORIAL DE CAMBIOS                                                   
000310*  ------------------------------------------------------------           
000320*  04/11/85 JPF SIST-0080 ALTA DEL PROGRAMA ORIGINAL.             CR0080A 
000330*  17/02/89 RAM SIST-0256 SE AGREGA VALIDACION DE SALDO           CR0256A 
000340*                         INSUFICIENTE EN EXTRACCIONES.           CR0256A 
000350*  14/06/91 JPF SIST-0394 SE CAMBIA EL CRUCE A CORTE DE CONTROL   CR0394A 
000360*                         ENTRE DOS ARCHIVOS (ANTES SE LEIA EL    CR0394A 
000370*                         MAESTRO COMPLETO A UNA TABLA, YA NO     CR0394A 
000380*                         CABE EN MEMORIA).                       CR0394A 
000390*  03/02/94 MLS SIST-0516 SE AGREGAN CONTADORES SEPARADOS DE      CR0516A 
000400*                         DEPOSITOS Y EXTRACCIONES AL RESUMEN.    CR0516A 
000410*  19/01/99 RAM SIST-0737 AJUSTE Y2K - LA FECHA DE SISTEMA SE     CR0737A 
000420*                         SIGUE OBTENIENDO CON 6 POSICIONES       CR0737A 
000430*                         (AAMMDD); SE AGREGA VENTANA DE SIGLO    CR0737A 
000440*                         PARA ARMAR EL AAAAMMDD DEL MOVIMIENTO   CR0737A 
000450*                         (AA < 50 = 20XX, AA >= 50 = 19XX).      CR0737A 
000460*  08/09/02 DCV SIST-0865 SE AMPLIAN LOS IMPORTES A S9(15)V99     CR0865A 
000470*                         PARA ALINEAR CON EL NUEVO LAYOUT DE     CR0865A 
000480*                         CUENTA Y DE MOVIMIENTO.                 CR0865A 
000490*  17/08/09 DCV SIST-1157 EL RESUMEN FINAL SOLO CONTABA           CR1157A 
000500*                         DEPOSITOS Y EXTRACCIONES, SE AGREGAN    CR1157A 
000510*                         LOS ACUMULADORES DE IMPORTE (SUMA DE    CR1157A 
000520*                         DEPOSITOS Y SUMA DE EXTRACCIONES).      CR1157A 
000530***************************************************************           
000540                                                                          
000550*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580                                                                          
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM.                                                  
000610                                                                          
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640                                                                          
000650     SELECT SOLMOVTO   ASSIGN DDSOLMOV                                    
000660     FILE STATUS IS FS-SOLMOV.                                            
000670                                                                          
000680     SELECT CTAMAE-VIEJA ASSIGN DDCTAVJA                                  
000690     FILE STATUS IS FS-CTAVJA.                                            
000700                                                                          
000710     SELECT CTAMAE-NUEVA ASSIGN DDCTANVA                                  
000720     FILE STATUS IS FS-CTANVA.                                            
000730                                                                          
000740     SELECT MOVMAE     ASSIGN DDMOVMAE                                    
000750     FILE STATUS IS FS-MOVMAE.                                            
000760                                                                          
000770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000780 DATA DIVISION.                                                           
000790 FILE SECTION.                                                            
000800                                                                          
000810 FD  SOLMOVTO                                                             
000820     BLOCK CONTAINS 0 RECORDS                                             
000830     RECORDING MODE IS F.                                                 
000840 01  REG-SOLMOVTO        PIC X(40).                                       
000850                                                                          
000860 FD  CTAMAE-VIEJA                                                         
000870     BLOCK CONTAINS 0 RECORDS                                             
000880     RECORDING MODE IS F.                                                 
000890 01  REG-CUENTA-VIEJA    PIC X(73).                                       
000900                                                                          
000910 FD  CTAMAE-NUEVA                                                         
000920     BLOCK CONTAINS 0 RECORDS                                             
000930     RECORDING MODE IS F.                                                 
000940 01  REG-CUENTA-NUEVA    PIC X(73).                                       
000950                                                                          
000960 FD  MOVMAE                                                               
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     RECORDING MODE IS F.                                                 
000990 01  REG-MOVTO           PIC X(64).                                       
001000                                                                          
001010                                                                          
001020 WORKING-STORAGE SECTION.                                                 
001030*=======================*                                                 
001040                                                                          
001050 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                 
001060                                                                          
001070*----------- ARCHIVOS ------------------------------------------          
001080 77  FS-SOLMOV               PIC XX       VALUE SPACES.                   
001090 77  FS-CTAVJA               PIC XX       VALUE SPACES.                   
001100 77  FS-CTANVA               PIC XX       VALUE SPACES.                   
001110 77  FS-MOVMAE               PIC XX       VALUE SPACES.                   
001120                                                                          
001130 77  WS-STATUS-CTA           PIC X.                                       
001140     88  WS-FIN-CTA              VALUE 'Y'.                               
001150     88  WS-NO-FIN-CTA           VALUE 'N'.                               
001160                                                                          
001170 77  WS-STATUS-SOL           PIC X.                                       
001180     88  WS-FIN-SOL              VALUE 'Y'.                               
001190     88  WS-NO-FIN-SOL           VALUE 'N'.                               
001200                                                                          
001210 77  WS-STATUS-ACEPTA        PIC X.                                       
001220     88  WS-MOVTO-ACEPTADO       VALUE 'Y'.                               
001230     88  WS-MOVTO-RECHAZADO      VALUE 'N'.                               
001240                                                                          
001250*----------- CONTADORES (COMP) -----------------------------------        
001260 77  WS-SOLIC-LEIDAS-CANT    PIC 9(05)    COMP  VALUE ZEROS.              
001270 77  WS-MOV-DEPOS-CANT       PIC 9(05)    COMP  VALUE ZEROS.              
001280 77  WS-MOV-EXTRAC-CANT      PIC 9(05)    COMP  VALUE ZEROS.              
001290 77  WS-MOV-RECHAZ-CANT      PIC 9(05)    COMP  VALUE ZEROS.              
001300 77  WS-CTAS-REGRAB-CANT     PIC 9(05)    COMP  VALUE ZEROS.              
001310 77  WS-PROX-MOVTO-ID        PIC 9(09)    COMP  VALUE 1.                  
001320                                                                          
001330*----------- FORMATEO --------------------------------------------        
001340 77  WS-SOLIC-PRINT          PIC ZZZZ9    VALUE ZEROES.                   
001350 77  WS-DEPOS-PRINT          PIC ZZZZ9    VALUE ZEROES.                   
001360 77  WS-EXTRAC-PRINT         PIC ZZZZ9    VALUE ZEROES.                   
001370 77  WS-RECHAZ-PRINT         PIC ZZZZ9    VALUE ZEROES.                   
001380                                                                          
001390*----------- SALDO NUEVO EN CURSO DE CALCULO --------------------         
001400 77  WS-SALDO-NUEVO          PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001410                                                                          
001420*----------- SUMAS DE MOVIMIENTOS (CR1157A) ----------------------        
001430 77  WS-SUMA-DEPOS           PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001440 77  WS-SUMA-EXTRAC          PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001450 77  WS-SUMA-DEPOS-PRINT     PIC -(15)9.99 VALUE ZEROES.                  
001460 77  WS-SUMA-EXTRAC-PRINT    PIC -(15)9.99 VALUE ZEROES.                  
001470                                                                          
001480*----------- FECHA DEL PROCESO (VER CR0737A) ---------------------        
001490 01  WS-FECHA-SISTEMA.                                                    
001500     03  WS-FEC-SIS-AAMMDD       PIC 9(06)   VALUE ZEROS.                 
001510 01  WS-FECHA-SISTEMA-DESC REDEFINES WS-FECHA-SISTEMA.                    
001520     03  WS-FEC-SIS-AA           PIC 9(02).                               
001530     03  WS-FEC-SIS-MM           PIC 9(02).                               
001540     03  WS-FEC-SIS-DD           PIC 9(02).                               
001550                                                                          
001560 01  WS-FECHA-MOVTO-GRUPO.                                                
001570     03  WS-FEC-MOV-SIGLO        PIC 9(02)   VALUE ZEROS.                 
001580     03  WS-FEC-MOV-AA           PIC 9(02)   VALUE ZEROS.                 
001590     03  WS-FEC-MOV-MM           PIC 9(02)   VALUE ZEROS.                 
001600     03  WS-FEC-MOV-DD           PIC 9(02)   VALUE ZEROS.                 
001610 01  WS-FECHA-MOVTO-ALFA REDEFINES WS-FECHA-MOVTO-GRUPO.                  
001620     03  WS-FEC-MOV-AAAAMMDD     PIC 9(08).                               
001630                                                                          
001640*///////////////////////////////////////////////////////////////          
001650*    COPY SOLMOVTO.                                                       
001660**************************************                                    
001670*     LAYOUT SOLICITUD DE MOVIMIENTO *                                    
001680*     LARGO REGISTRO = 40 BYTES      *                                    
001690**************************************                                    
001700 01  WS-REG-SOLIC-MOVTO.                                                  
001710     03  SOL-CUENTA-ID           PIC 9(09)      VALUE ZEROS.              
001720     03  SOL-TIPO-MOVTO          PIC X(10)      VALUE SPACES.             
001730     03  SOL-IMPORTE             PIC 9(13)V99   VALUE ZEROS.              
001740     03  FILLER                  PIC X(06)      VALUE SPACES.             
001750*///////////////////////////////////////////////////////////////          
001760                                                                          
001770*////////////// COPY CUENTA /////////////////////////////////             
001780*    COPY CUENTA.                                                         
001790**************************************                                    
001800*     LAYOUT CUENTA                  *                                    
001810**************************************                                    
001820 01  WS-REG-CUENTA.                                                       
001830     03  WS-CTA-ID              PIC 9(09)   VALUE ZEROS.                  
001840     03  WS-CTA-NUMERO          PIC X(16)   VALUE SPACES.                 
001850     03  WS-CTA-NUMERO-DESC REDEFINES WS-CTA-NUMERO.                      
001860         05  WS-CTA-NUM-ENTIDAD     PIC X(04).                            
001870         05  WS-CTA-NUM-SUCURSAL    PIC X(04).                            
001880         05  WS-CTA-NUM-SECUEN      PIC 9(08).                            
001890     03  WS-CTA-TIPO            PIC X(10)   VALUE SPACES.                 
001900     03  WS-CTA-IMPORTE-INICIAL PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001910     03  WS-CTA-SALDO-ACTUAL    PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001920     03  WS-CTA-CLIENTE-ID      PIC 9(09)   VALUE ZEROS.                  
001930     03  WS-CTA-ESTADO          PIC X(01)   VALUE 'N'.                    
001940         88  WS-CTA-ACTIVA              VALUE 'Y'.                        
001950         88  WS-CTA-INACTIVA            VALUE 'N'.                        
001960     03  FILLER                 PIC X(10)   VALUE SPACES.                 
001970*///////////////////////////////////////////////////////////              
001980                                                                          
001990*////////////// COPY MOVTO //////////////////////////////////             
002000*    COPY MOVTO.                                                          
002010**************************************                                    
002020*     LAYOUT MOVIMIENTO              *                                    
002030**************************************                                    
002040 01  WS-REG-MOVTO.                                                        
002050     03  WS-MOV-ID              PIC 9(09)   VALUE ZEROS.                  
002060     03  WS-MOV-FECHA           PIC 9(08)   VALUE ZEROS.                  
002070     03  WS-MOV-FECHA-DESC REDEFINES WS-MOV-FECHA.                        
002080         05  WS-MOV-FEC-AAAA        PIC 9(04).                            
002090         05  WS-MOV-FEC-MM          PIC 9(02).                            
002100         05  WS-MOV-FEC-DD          PIC 9(02).                            
002110     03  WS-MOV-TIPO            PIC X(10)   VALUE SPACES.                 
002120     03  WS-MOV-IMPORTE         PIC S9(15)V99 COMP-3 VALUE ZEROS.         
002130     03  WS-MOV-SALDO           PIC S9(15)V99 COMP-3 VALUE ZEROS.         
002140     03  WS-MOV-CUENTA-ID       PIC 9(09)   VALUE ZEROS.                  
002150     03  FILLER                 PIC X(10)   VALUE SPACES.                 
002160*///////////////////////////////////////////////////////////              
002170                                                                          
002180 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
002190                                                                          
002200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002210 PROCEDURE DIVISION.                                                      
002220                                                                          
002230 MAIN-PROGRAM-I.                                                          
002240                                                                          
002250     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
002260     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
002270                                 UNTIL WS-FIN-CTA                         
002280     PERFORM 2600-DRENAR-SOLIC-I THRU 2600-DRENAR-SOLIC-F                 
002290                                 UNTIL WS-FIN-SOL                         
002300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
002310                                                                          
002320 MAIN-PROGRAM-F. GOBACK.                                                  
002330                                                                          
002340                                                                          
002350*----------------------------------------------------------------         
002360 1000-INICIO-I.                                                           
002370                                                                          
002380     SET WS-NO-FIN-CTA TO TRUE                                            
002390     SET WS-NO-FIN-SOL TO TRUE                                            
002400                                                                          
002410     ACCEPT WS-FEC-SIS-AAMMDD FROM DATE                                   
002420     IF WS-FEC-SIS-AA < 50 THEN                                           
002430        MOVE 20 TO WS-FEC-MOV-SIGLO                                       
002440     ELSE                                                                 
002450        MOVE 19 TO WS-FEC-MOV-SIGLO                                       
002460     END-IF                                                               
002470     MOVE WS-FEC-SIS-AA TO WS-FEC-MOV-AA                                  
002480     MOVE WS-FEC-SIS-MM TO WS-FEC-MOV-MM                                  
002490     MOVE WS-FEC-SIS-DD TO WS-FEC-MOV-DD                                  
002500                                                                          
002510     OPEN INPUT  CTAMAE-VIEJA                                             
002520     IF FS-CTAVJA IS NOT EQUAL '00' THEN                                  
002530        DISPLAY '* ERROR EN OPEN CTAMAE-VIEJA = ' FS-CTAVJA               
002540        SET  WS-FIN-CTA TO TRUE                                           
002550        SET  WS-FIN-SOL TO TRUE                                           
002560     END-IF                                                               
002570                                                                          
002580     OPEN OUTPUT CTAMAE-NUEVA                                             
002590     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
002600        DISPLAY '* ERROR EN OPEN CTAMAE-NUEVA = ' FS-CTANVA               
002610        MOVE 9999 TO RETURN-CODE                                          
002620        SET  WS-FIN-CTA TO TRUE                                           
002630        SET  WS-FIN-SOL TO TRUE                                           
002640     END-IF                                                               
002650                                                                          
002660     OPEN EXTEND MOVMAE                                                   
002670     IF FS-MOVMAE IS NOT EQUAL '00' THEN                                  
002680        DISPLAY '* ERROR EN OPEN MOVMAE = ' FS-MOVMAE                     
002690        MOVE 9999 TO RETURN-CODE                                          
002700        SET  WS-FIN-CTA TO TRUE                                           
002710        SET  WS-FIN-SOL TO TRUE                                           
002720     END-IF                                                               
002730                                                                          
002740     OPEN INPUT  SOLMOVTO                                                 
002750     IF FS-SOLMOV IS NOT EQUAL '00' THEN                                  
002760        DISPLAY '* ERROR EN OPEN SOLMOVTO = ' FS-SOLMOV                   
002770        SET  WS-FIN-CTA TO TRUE                                           
002780        SET  WS-FIN-SOL TO TRUE                                           
002790     END-IF                                                               
002800                                                                          
002810     PERFORM 2100-LEER-CTA-I   THRU 2100-LEER-CTA-F                       
002820     PERFORM 2110-LEER-SOLIC-I THRU 2110-LEER-SOLIC-F.                    
002830                                                                          
002840 1000-INICIO-F. EXIT.                                                     
002850                                                                          
002860                                                                          
002870*----------------------------------------------------------------         
002880*    CORTE DE CONTROL ENTRE EL MAESTRO DE CUENTAS Y LAS                   
002890*    SOLICITUDES DE MOVIMIENTO, AMBOS POR WS-CTA-ID/SOL-CUENTA-ID         
002900*    (VER CR0394A).                                                       
002910 2000-PROCESO-I.                                                          
002920                                                                          
002930     IF WS-NO-FIN-SOL AND SOL-CUENTA-ID IS LESS THAN WS-CTA-ID            
002940*       LA SOLICITUD NO CASA CON NINGUNA CUENTA DEL MAESTRO               
002950        PERFORM 2500-RECHAZAR-CTA-INEXIST-I                               
002960           THRU 2500-RECHAZAR-CTA-INEXIST-F                               
002970        PERFORM 2110-LEER-SOLIC-I THRU 2110-LEER-SOLIC-F                  
002980     ELSE                                                                 
002990        IF WS-NO-FIN-SOL AND SOL-CUENTA-ID IS EQUAL WS-CTA-ID             
003000*          LA SOLICITUD CASA CON LA CUENTA EN CURSO                       
003010           PERFORM 2200-APLICAR-MOVTO-I THRU 2200-APLICAR-MOVTO-F         
003020           PERFORM 2110-LEER-SOLIC-I THRU 2110-LEER-SOLIC-F               
003030        ELSE                                                              
003040*          NO HAY MAS SOLICITUDES PARA ESTA CUENTA - SE REGRABA           
003050           PERFORM 2400-ESCRIBIR-CUENTA-I                                 
003060              THRU 2400-ESCRIBIR-CUENTA-F                                 
003070           PERFORM 2100-LEER-CTA-I THRU 2100-LEER-CTA-F                   
003080        END-IF                                                            
003090     END-IF.                                                              
003100                                                                          
003110 2000-PROCESO-F. EXIT.                                                    
003120                                                                          
003130                                                                          
003140*------------------------------------------------------- LECTURA          
003150 2100-LEER-CTA-I.                                                         
003160                                                                          
003170     READ CTAMAE-VIEJA INTO WS-REG-CUENTA                                 
003180                                                                          
003190     EVALUATE FS-CTAVJA                                                   
003200        WHEN '00'                                                         
003210           CONTINUE                                                       
003220        WHEN '10'                                                         
003230           SET WS-FIN-CTA TO TRUE                                         
003240        WHEN OTHER                                                        
003250           DISPLAY '*ERROR EN LECTURA CTAMAE-VIEJA : ' FS-CTAVJA          
003260           SET WS-FIN-CTA TO TRUE                                         
003270     END-EVALUATE.                                                        
003280                                                                          
003290 2100-LEER-CTA-F. EXIT.                                                   
003300                                                                          
003310                                                                          
003320*------------------------------------------------------- LECTURA          
003330 2110-LEER-SOLIC-I.                                                       
003340                                                                          
003350     READ SOLMOVTO INTO WS-REG-SOLIC-MOVTO                                
003360                                                                          
003370     EVALUATE FS-SOLMOV                                                   
003380        WHEN '00'                                                         
003390           ADD 1 TO WS-SOLIC-LEIDAS-CANT                                  
003400        WHEN '10'                                                         
003410           SET WS-FIN-SOL TO TRUE                                         
003420        WHEN OTHER                                                        
003430           DISPLAY '*ERROR EN LECTURA SOLMOVTO : ' FS-SOLMOV              
003440           SET WS-FIN-SOL TO TRUE                                         
003450     END-EVALUATE.                                                        
003460                                                                          
003470 2110-LEER-SOLIC-F. EXIT.                                                 
003480                                                                          
003490                                                                          
003500*------------------------------------------- APLICAR MOVIMIENTO           
003510 2200-APLICAR-MOVTO-I.                                                    
003520                                                                          
003530     SET WS-MOVTO-ACEPTADO TO TRUE                                        
003540                                                                          
003550     IF WS-CTA-INACTIVA THEN                                              
003560        DISPLAY '* CUENTA INACTIVA, SE RECHAZA EL MOVIMIENTO. '           
003570                'CUENTA: ' WS-CTA-NUMERO                                  
003580        SET WS-MOVTO-RECHAZADO TO TRUE                                    
003590     END-IF                                                               
003600                                                                          
003610     IF WS-MOVTO-ACEPTADO AND SOL-IMPORTE IS NOT GREATER ZERO             
003620        THEN                                                              
003630        DISPLAY '* IMPORTE INVALIDO, SE RECHAZA EL MOVIMIENTO. '          
003640                'CUENTA: ' WS-CTA-NUMERO                                  
003650        SET WS-MOVTO-RECHAZADO TO TRUE                                    
003660     END-IF                                                               
003670                                                                          
003680     IF WS-MOVTO-ACEPTADO THEN                                            
003690        EVALUATE SOL-TIPO-MOVTO                                           
003700           WHEN 'DEPOSIT'                                                 
003710              COMPUTE WS-SALDO-NUEVO =                                    
003720                      WS-CTA-SALDO-ACTUAL + SOL-IMPORTE                   
003730           WHEN 'WITHDRAWAL'                                              
003740              COMPUTE WS-SALDO-NUEVO =                                    
003750                      WS-CTA-SALDO-ACTUAL - SOL-IMPORTE                   
003760           WHEN OTHER                                                     
003770              DISPLAY '* TIPO DE MOVIMIENTO INVALIDO, SE '                
003780                      'RECHAZA. CUENTA: ' WS-CTA-NUMERO                   
003790              SET WS-MOVTO-RECHAZADO TO TRUE                              
003800        END-EVALUATE                                                      
003810     END-IF                                                               
003820                                                                          
003830     IF WS-MOVTO-ACEPTADO AND WS-SALDO-NUEVO IS LESS THAN ZERO            
003840        THEN                                                              
003850        DISPLAY '* SALDO INSUFICIENTE, SE RECHAZA EL '                    
003860                'MOVIMIENTO. CUENTA: ' WS-CTA-NUMERO                      
003870        SET WS-MOVTO-RECHAZADO TO TRUE                                    
003880     END-IF                                                               
003890                                                                          
003900     IF WS-MOVTO-ACEPTADO THEN                                            
003910        MOVE WS-SALDO-NUEVO TO WS-CTA-SALDO-ACTUAL                        
003920        PERFORM 2250-GRABAR-MOVTO-I THRU 2250-GRABAR-MOVTO-F              
003930     ELSE                                                                 
003940        PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F                      
003950     END-IF.                                                              
003960                                                                          
003970 2200-APLICAR-MOVTO-F. EXIT.                                              
003980                                                                          
003990                                                                          
004000*--------------------------------------------- GRABAR MOVIMIENTO          
004010 2250-GRABAR-MOVTO-I.                                                     
004020                                                                          
004030     MOVE WS-PROX-MOVTO-ID    TO WS-MOV-ID                                
004040     ADD  1                  TO WS-PROX-MOVTO-ID                          
004050     MOVE WS-FEC-MOV-AAAAMMDD TO WS-MOV-FECHA                             
004060     MOVE SOL-TIPO-MOVTO      TO WS-MOV-TIPO                              
004070     MOVE SOL-IMPORTE         TO WS-MOV-IMPORTE                           
004080     MOVE WS-CTA-SALDO-ACTUAL TO WS-MOV-SALDO                             
004090     MOVE WS-CTA-ID           TO WS-MOV-CUENTA-ID                         
004100                                                                          
004110     WRITE REG-MOVTO FROM WS-REG-MOVTO                                    
004120                                                                          
004130     IF FS-MOVMAE IS NOT EQUAL '00' THEN                                  
004140        DISPLAY '* ERROR EN WRITE MOVMAE = ' FS-MOVMAE                    
004150        MOVE 9999 TO RETURN-CODE                                          
004160        SET WS-FIN-CTA TO TRUE                                            
004170        SET WS-FIN-SOL TO TRUE                                            
004180     ELSE                                                                 
004190        IF SOL-TIPO-MOVTO IS EQUAL 'DEPOSIT' THEN                         
004200           ADD 1             TO WS-MOV-DEPOS-CANT                         
004210           ADD SOL-IMPORTE   TO WS-SUMA-DEPOS                             
004220        ELSE                                                              
004230           ADD 1             TO WS-MOV-EXTRAC-CANT                        
004240           ADD SOL-IMPORTE   TO WS-SUMA-EXTRAC                            
004250        END-IF                                                            
004260     END-IF.                                                              
004270                                                                          
004280 2250-GRABAR-MOVTO-F. EXIT.                                               
004290                                                                          
004300                                                                          
004310*------------------------------------------------------- RECHAZO          
004320 2300-RECHAZAR-I.                                                         
004330                                                                          
004340     ADD 1 TO WS-MOV-RECHAZ-CANT.                                         
004350                                                                          
004360 2300-RECHAZAR-F. EXIT.                                                   
004370                                                                          
004380                                                                          
004390*---------------------------------------- REGRABAR CUENTA ACTUAL          
004400 2400-ESCRIBIR-CUENTA-I.                                                  
004410                                                                          
004420     WRITE REG-CUENTA-NUEVA FROM WS-REG-CUENTA                            
004430                                                                          
004440     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
004450        DISPLAY '* ERROR EN WRITE CTAMAE-NUEVA = ' FS-CTANVA              
004460        MOVE 9999 TO RETURN-CODE                                          
004470        SET WS-FIN-CTA TO TRUE                                            
004480        SET WS-FIN-SOL TO TRUE                                            
004490     ELSE                                                                 
004500        ADD 1 TO WS-CTAS-REGRAB-CANT                                      
004510     END-IF.                                                              
004520                                                                          
004530 2400-ESCRIBIR-CUENTA-F. EXIT.                                            
004540                                                                          
004550                                                                          
004560*---------------------------------- SOLICITUD SIN CUENTA ASOCIADA         
004570 2500-RECHAZAR-CTA-INEXIST-I.                                             
004580                                                                          
004590     DISPLAY '* CUENTA INEXISTENTE, SE RECHAZA EL MOVIMIENTO. '           
004600             'CUENTA SOLICITADA: ' SOL-CUENTA-ID                          
004610     ADD 1 TO WS-MOV-RECHAZ-CANT.                                         
004620                                                                          
004630 2500-RECHAZAR-CTA-INEXIST-F. EXIT.                                       
004640                                                                          
004650                                                                          
004660*------------------------------- AGOTAR SOLICITUDES SIN CUENTA --         
004670*    SI QUEDAN SOLICITUDES DESPUES DE AGOTARSE EL MAESTRO DE              
004680*    CUENTAS, NINGUNA TIENE CUENTA VALIDA - SE RECHAZAN TODAS.            
004690 2600-DRENAR-SOLIC-I.                                                     
004700                                                                          
004710     PERFORM 2500-RECHAZAR-CTA-INEXIST-I                                  
004720        THRU 2500-RECHAZAR-CTA-INEXIST-F                                  
004730     PERFORM 2110-LEER-SOLIC-I THRU 2110-LEER-SOLIC-F.                    
004740                                                                          
004750 2600-DRENAR-SOLIC-F. EXIT.                                               
004760                                                                          
004770                                                                          
004780*----------------------------------------------------------------         
004790 9999-FINAL-I.                                                            
004800                                                                          
004810     MOVE WS-SOLIC-LEIDAS-CANT  TO WS-SOLIC-PRINT                         
004820     MOVE WS-MOV-DEPOS-CANT     TO WS-DEPOS-PRINT                         
004830     MOVE WS-MOV-EXTRAC-CANT    TO WS-EXTRAC-PRINT                        
004840     MOVE WS-MOV-RECHAZ-CANT    TO WS-RECHAZ-PRINT                        
004850     MOVE WS-SUMA-DEPOS         TO WS-SUMA-DEPOS-PRINT                    
004860     MOVE WS-SUMA-EXTRAC        TO WS-SUMA-EXTRAC-PRINT                   
004870                                                                          
004880     DISPLAY '**********************************************'             
004890     DISPLAY 'TOTAL SOLICITUDES LEIDAS  : ' WS-SOLIC-PRINT                
004900     DISPLAY 'TOTAL DEPOSITOS APLICADOS  : ' WS-DEPOS-PRINT               
004910     DISPLAY 'SUMA DEPOSITOS APLICADOS   : ' WS-SUMA-DEPOS-PRINT          
004920     DISPLAY 'TOTAL EXTRACCIONES APLIC.  : ' WS-EXTRAC-PRINT              
004930     DISPLAY 'SUMA EXTRACCIONES APLIC.   : ' WS-SUMA-EXTRAC-PRINT         
004940     DISPLAY 'TOTAL MOVIMIENTOS RECHAZ.  : ' WS-RECHAZ-PRINT              
004950                                                                          
004960     CLOSE SOLMOVTO                                                       
004970     IF FS-SOLMOV IS NOT EQUAL '00' THEN                                  
004980        DISPLAY '* ERROR EN CLOSE SOLMOVTO = ' FS-SOLMOV                  
004990        MOVE 9999 TO RETURN-CODE                                          
005000     END-IF                                                               
005010                                                                          
005020     CLOSE CTAMAE-NUEVA                                                   
005030     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
005040        DISPLAY '* ERROR EN CLOSE CTAMAE-NUEVA = ' FS-CTANVA              
005050        MOVE 9999 TO RETURN-CODE                                          
005060     END-IF                                                               
005070                                                                          
005080     CLOSE MOVMAE                                                         
005090     IF FS-MOVMAE IS NOT EQUAL '00' THEN                                  
005100        DISPLAY '* ERROR EN CLOSE MOVMAE = ' FS-MOVMAE                    
005110        MOVE 9999 TO RETURN-CODE                                          
005120     END-IF.                                                              
005130                                                                          
005140 9999-FINAL-F. EXIT.                                                      
