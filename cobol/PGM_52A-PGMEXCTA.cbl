000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    PGMEXCTA.                                                 
000120 AUTHOR.        R ALVAREZ MEDINA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  18/09/1987.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*                  EXTRACTO DE CUENTA POR CLIENTE             *           
000190*                  ================================            *          
000200*  - LEE UN PEDIDO DE EXTRACTO (CLIENTE, FECHA DESDE, FECHA    *          
000210*    HASTA).                                                   *          
000220*  - RECORRE EL MAESTRO DE CUENTAS COMPLETO, SELECCIONANDO LAS *          
000230*    CUENTAS ACTIVAS DEL CLIENTE PEDIDO (EN ORDEN DE NUMERO DE *          
000240*    CUENTA, QUE ES EL ORDEN NATURAL DEL MAESTRO).              *         
000250*  - POR CADA CUENTA SELECCIONADA, IMPRIME UN ENCABEZADO Y     *          
000260*    RECORRE EL MAESTRO DE MOVIMIENTOS (YA ORDENADO POR        *          
000270*    CUENTA/FECHA/MOVIMIENTO) IMPRIMIENDO LOS QUE CAEN DENTRO   *         
000280*    DEL PERIODO PEDIDO.                                       *          
000290*  - AL FINAL DEL CLIENTE IMPRIME EL TOTAL DE CUENTAS Y DE      *         
000300*    MOVIMIENTOS INFORMADOS.                                   *          
000310***************************************************************           
000320*  HISTORIAL DE CAMBIOS                                                   
000330*  ------------------------------------------------------------           
000340*  18/09/87 RAM SIST-0190 ALTA DEL PROGRAMA ORIGINAL.             CR0190A 
000350*  22/11/88 RAM SIST-0243 SE AGREGA EL CORTE POR CUENTA (ANTES    CR0243A 
000360*                         SOLO LISTABA MOVIMIENTOS SIN AGRUPAR    CR0243A 
000370*                         POR CUENTA).                            CR0243A 
000380*  14/06/91 JPF SIST-0395 SE AGREGA EL FILTRO POR RANGO DE        CR0395A 
000390*                         FECHAS (ANTES SE LISTABA TODO EL        CR0395A 
000400*                         HISTORICO DE LA CUENTA).                CR0395A 
000410*  03/02/94 MLS SIST-0517 SE AGREGA EL TOTAL DE CUENTAS Y DE      CR0517A 
000420*                         MOVIMIENTOS AL FINAL DEL EXTRACTO.      CR0517A 
000430*  19/01/99 RAM SIST-0738 AJUSTE Y2K - LA FECHA PEDIDA YA VIENE   CR0738A 
000440*                         CON 8 POSICIONES (AAAAMMDD) DESDE EL    CR0738A 
000450*                         PEDIDO, SIN CAMBIOS EN ESTE PROGRAMA.   CR0738A 
000460*  08/09/02 DCV SIST-0866 SE AMPLIAN LOS IMPORTES A S9(15)V99     CR0866A 
000470*                         PARA ALINEAR CON EL NUEVO LAYOUT DE     CR0866A 
000480*                         CUENTA Y DE MOVIMIENTO.                 CR0866A 
000490*  17/08/09 DCV SIST-0867 EL DRENAJE DE MOVMAE SOLO CORRIA PARA   CR0867A 
000500*                         CUENTAS QUE CALIFICABAN; LA CUENTA      CR0867A 
000510*                         CALIFICADA SIGUIENTE PERDIA SUS         CR0867A 
000520*                         MOVIMIENTOS PORQUE EL CURSOR QUEDABA    CR0867A 
000530*                         ATRASADO. AHORA SE DRENA SIEMPRE Y      CR0867A 
000540*                         SOLO SE IMPRIME SI LA CUENTA CALIFICA.  CR0867A 
000550***************************************************************           
000560                                                                          
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600                                                                          
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630                                                                          
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660                                                                          
000670     SELECT PEDIDO     ASSIGN DDPEDIDO                                    
000680     FILE STATUS IS FS-PEDIDO.                                            
000690                                                                          
000700     SELECT CTAMAE     ASSIGN DDCTAMAE                                    
000710     FILE STATUS IS FS-CTAMAE.                                            
000720                                                                          
000730     SELECT MOVMAE     ASSIGN DDMOVMAE                                    
000740     FILE STATUS IS FS-MOVMAE.                                            
000750                                                                          
000760     SELECT LISTADO    ASSIGN DDLISTA                                     
000770     FILE STATUS IS FS-LISTADO.                                           
000780                                                                          
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  PEDIDO                                                               
000840     BLOCK CONTAINS 0 RECORDS                                             
000850     RECORDING MODE IS F.                                                 
000860 01  REG-PEDIDO          PIC X(40).                                       
000870                                                                          
000880 FD  CTAMAE                                                               
000890     BLOCK CONTAINS 0 RECORDS                                             
000900     RECORDING MODE IS F.                                                 
000910 01  REG-CUENTA          PIC X(73).                                       
000920                                                                          
000930 FD  MOVMAE                                                               
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     RECORDING MODE IS F.                                                 
000960 01  REG-MOVTO           PIC X(64).                                       
000970                                                                          
000980 FD  LISTADO                                                              
000990     BLOCK CONTAINS 0 RECORDS                                             
001000     RECORDING MODE IS F.                                                 
001010 01  REG-SALIDA          PIC X(93).                                       
001020                                                                          
001030                                                                          
001040 WORKING-STORAGE SECTION.                                                 
001050*=======================*                                                 
001060                                                                          
001070 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                 
001080                                                                          
001090*----------- ARCHIVOS ------------------------------------------          
001100 77  FS-PEDIDO               PIC XX       VALUE SPACES.                   
001110 77  FS-CTAMAE               PIC XX       VALUE SPACES.                   
001120 77  FS-MOVMAE               PIC XX       VALUE SPACES.                   
001130 77  FS-LISTADO              PIC XX       VALUE SPACES.                   
001140                                                                          
001150 77  WS-STATUS-CTA           PIC X.                                       
001160     88  WS-FIN-CTA              VALUE 'Y'.                               
001170     88  WS-NO-FIN-CTA           VALUE 'N'.                               
001180                                                                          
001190 77  WS-STATUS-MOV           PIC X.                                       
001200     88  WS-FIN-MOV              VALUE 'Y'.                               
001210     88  WS-NO-FIN-MOV           VALUE 'N'.                               
001220                                                                          
001230 77  WS-STATUS-CTA-SELECC    PIC X        VALUE 'N'.                      
001240     88  WS-CTA-SELECCIONADA     VALUE 'Y'.                               
001250     88  WS-CTA-NO-SELECCIONADA  VALUE 'N'.                               
001260                                                                          
001270*----------- CONTADORES (COMP) -----------------------------------        
001280 77  WS-CTAS-REPORT-CANT     PIC 9(05)    COMP  VALUE ZEROS.              
001290 77  WS-MOVTO-REPORT-CANT    PIC 9(07)    COMP  VALUE ZEROS.              
001300 77  WS-CUENTA-LINEA         PIC 9(03)    COMP  VALUE ZEROS.              
001310                                                                          
001320*///////////////////////////////////////////////////////////////          
001330*    COPY PEDIDO.                                                         
001340**************************************                                    
001350*     LAYOUT PEDIDO DE EXTRACTO      *                                    
001360*     LARGO REGISTRO = 40 BYTES      *                                    
001370**************************************                                    
001380 01  WS-REG-PEDIDO.                                                       
001390     03  REQ-CLIENTE-ID          PIC 9(09)      VALUE ZEROS.              
001400     03  REQ-FECHA-DESDE         PIC 9(08)      VALUE ZEROS.              
001410     03  REQ-FECHA-DESDE-DESC REDEFINES REQ-FECHA-DESDE.                  
001420         05  REQ-DESDE-AAAA          PIC 9(04).                           
001430         05  REQ-DESDE-MM            PIC 9(02).                           
001440         05  REQ-DESDE-DD            PIC 9(02).                           
001450     03  REQ-FECHA-HASTA         PIC 9(08)      VALUE ZEROS.              
001460     03  FILLER                  PIC X(15)      VALUE SPACES.             
001470*///////////////////////////////////////////////////////////////          
001480                                                                          
001490*////////////// COPY CUENTA /////////////////////////////////             
001500*    COPY CUENTA.                                                         
001510**************************************                                    
001520*     LAYOUT CUENTA                  *                                    
001530**************************************                                    
001540 01  WS-REG-CUENTA.                                                       
001550     03  WS-CTA-ID              PIC 9(09)   VALUE ZEROS.                  
001560     03  WS-CTA-NUMERO          PIC X(16)   VALUE SPACES.                 
001570     03  WS-CTA-NUMERO-DESC REDEFINES WS-CTA-NUMERO.                      
001580         05  WS-CTA-NUM-ENTIDAD     PIC X(04).                            
001590         05  WS-CTA-NUM-SUCURSAL    PIC X(04).                            
001600         05  WS-CTA-NUM-SECUEN      PIC 9(08).                            
001610     03  WS-CTA-TIPO            PIC X(10)   VALUE SPACES.                 
001620     03  WS-CTA-IMPORTE-INICIAL PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001630     03  WS-CTA-SALDO-ACTUAL    PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001640     03  WS-CTA-CLIENTE-ID      PIC 9(09)   VALUE ZEROS.                  
001650     03  WS-CTA-ESTADO          PIC X(01)   VALUE 'N'.                    
001660         88  WS-CTA-ACTIVA              VALUE 'Y'.                        
001670         88  WS-CTA-INACTIVA            VALUE 'N'.                        
001680     03  FILLER                 PIC X(10)   VALUE SPACES.                 
001690*///////////////////////////////////////////////////////////              
001700                                                                          
001710*////////////// COPY MOVTO //////////////////////////////////             
001720*    COPY MOVTO.                                                          
001730**************************************                                    
001740*     LAYOUT MOVIMIENTO              *                                    
001750**************************************                                    
001760 01  WS-REG-MOVTO.                                                        
001770     03  WS-MOV-ID              PIC 9(09)   VALUE ZEROS.                  
001780     03  WS-MOV-FECHA           PIC 9(08)   VALUE ZEROS.                  
001790     03  WS-MOV-FECHA-DESC REDEFINES WS-MOV-FECHA.                        
001800         05  WS-MOV-FEC-AAAA        PIC 9(04).                            
001810         05  WS-MOV-FEC-MM          PIC 9(02).                            
001820         05  WS-MOV-FEC-DD          PIC 9(02).                            
001830     03  WS-MOV-TIPO            PIC X(10)   VALUE SPACES.                 
001840     03  WS-MOV-IMPORTE         PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001850     03  WS-MOV-SALDO           PIC S9(15)V99 COMP-3 VALUE ZEROS.         
001860     03  WS-MOV-CUENTA-ID       PIC 9(09)   VALUE ZEROS.                  
001870     03  FILLER                 PIC X(10)   VALUE SPACES.                 
001880*///////////////////////////////////////////////////////////              
001890                                                                          
001900*----------- LINEAS DE IMPRESION DEL EXTRACTO -----------------           
001910 01  WS-SEPARATE.                                                         
001920     03  FILLER              PIC X(93)   VALUE SPACES.                    
001930                                                                          
001940*    CAPTION DE ENCABEZADO DE CUENTA                                      
001950 01  IMP-CAPTION-CTA.                                                     
001960     03  FILLER              PIC X(63)   VALUE                            
001970  'ACCOUNT NUMBER   TYPE        INITIAL AMOUNT   CURRENT BALANCE'.        
001980     03  FILLER              PIC X(30)   VALUE SPACES.                    
001990                                                                          
002000*    DATOS DE ENCABEZADO DE CUENTA                                        
002010 01  IMP-REG-CTA.                                                         
002020     03  IMP-CTA-NUMERO      PIC X(16).                                   
002030     03  FILLER              PIC X       VALUE SPACE.                     
002040     03  IMP-CTA-TIPO        PIC X(10).                                   
002050     03  FILLER              PIC XX      VALUE SPACES.                    
002060     03  IMP-CTA-INICIAL     PIC Z,ZZZ,ZZZ,ZZ9.99.                        
002070     03  FILLER              PIC X       VALUE SPACE.                     
002080     03  IMP-CTA-ACTUAL      PIC Z,ZZZ,ZZZ,ZZ9.99.                        
002090     03  FILLER              PIC X(31)   VALUE SPACES.                    
002100                                                                          
002110*    CAPTION DE DETALLE DE MOVIMIENTO                                     
002120 01  IMP-CAPTION-DET.                                                     
002130     03  FILLER              PIC X(63)   VALUE                            
002140     '    DATE       TYPE        AMOUNT           BALANCE AFTER'.         
002150     03  FILLER              PIC X(30)   VALUE SPACES.                    
002160                                                                          
002170*    DATOS DE DETALLE DE MOVIMIENTO                                       
002180 01  IMP-REG-MOVTO.                                                       
002190     03  FILLER              PIC X(04)   VALUE SPACES.                    
002200     03  IMP-MOV-AAAA        PIC 9(04).                                   
002210     03  FILLER              PIC X       VALUE '-'.                       
002220     03  IMP-MOV-MM          PIC 9(02).                                   
002230     03  FILLER              PIC X       VALUE '-'.                       
002240     03  IMP-MOV-DD          PIC 9(02).                                   
002250     03  FILLER              PIC X       VALUE SPACE.                     
002260     03  IMP-MOV-TIPO        PIC X(10).                                   
002270     03  FILLER              PIC XX      VALUE SPACES.                    
002280     03  IMP-MOV-IMPORTE     PIC Z,ZZZ,ZZZ,ZZ9.99.                        
002290     03  FILLER              PIC X       VALUE SPACE.                     
002300     03  IMP-MOV-SALDO       PIC Z,ZZZ,ZZZ,ZZ9.99.                        
002310     03  FILLER              PIC X(33)   VALUE SPACES.                    
002320                                                                          
002330*    FOOTER DE TOTALES DE CLIENTE                                         
002340 01  IMP-FOOTER-CLI.                                                      
002350     03  FILLER              PIC X(15)   VALUE 'TOTAL ACCOUNTS:'.         
002360     03  FILLER              PIC X       VALUE SPACE.                     
002370     03  IMP-FOOT-CTAS       PIC 9(05).                                   
002380     03  FILLER              PIC XX      VALUE SPACES.                    
002390     03  FILLER              PIC X(19)   VALUE                            
002400         'TOTAL TRANSACTIONS:'.                                           
002410     03  FILLER              PIC X       VALUE SPACE.                     
002420     03  IMP-FOOT-MOVTOS     PIC 9(07).                                   
002430     03  FILLER              PIC X(43)   VALUE SPACES.                    
002440                                                                          
002450 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
002460                                                                          
002470*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002480 PROCEDURE DIVISION.                                                      
002490                                                                          
002500 MAIN-PROGRAM-I.                                                          
002510                                                                          
002520     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
002530     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
002540                                 UNTIL WS-FIN-CTA                         
002550     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
002560                                                                          
002570 MAIN-PROGRAM-F. GOBACK.                                                  
002580                                                                          
002590                                                                          
002600*----------------------------------------------------------------         
002610 1000-INICIO-I.                                                           
002620                                                                          
002630     SET WS-NO-FIN-CTA TO TRUE                                            
002640     SET WS-NO-FIN-MOV TO TRUE                                            
002650                                                                          
002660     OPEN INPUT  PEDIDO                                                   
002670     IF FS-PEDIDO IS NOT EQUAL '00' THEN                                  
002680        DISPLAY '* ERROR EN OPEN PEDIDO = ' FS-PEDIDO                     
002690        SET  WS-FIN-CTA TO TRUE                                           
002700     END-IF                                                               
002710                                                                          
002720     READ PEDIDO INTO WS-REG-PEDIDO                                       
002730     IF FS-PEDIDO IS NOT EQUAL '00' THEN                                  
002740        DISPLAY '* ERROR EN LECTURA PEDIDO = ' FS-PEDIDO                  
002750        SET  WS-FIN-CTA TO TRUE                                           
002760     ELSE                                                                 
002770        DISPLAY 'EXTRACTO CLIENTE: ' REQ-CLIENTE-ID                       
002780                ' DESDE: ' REQ-DESDE-AAAA '-' REQ-DESDE-MM                
002790                          '-' REQ-DESDE-DD                                
002800     END-IF                                                               
002810                                                                          
002820     OPEN INPUT  CTAMAE                                                   
002830     IF FS-CTAMAE IS NOT EQUAL '00' THEN                                  
002840        DISPLAY '* ERROR EN OPEN CTAMAE = ' FS-CTAMAE                     
002850        SET  WS-FIN-CTA TO TRUE                                           
002860     END-IF                                                               
002870                                                                          
002880     OPEN INPUT  MOVMAE                                                   
002890     IF FS-MOVMAE IS NOT EQUAL '00' THEN                                  
002900        DISPLAY '* ERROR EN OPEN MOVMAE = ' FS-MOVMAE                     
002910        SET  WS-FIN-CTA TO TRUE                                           
002920     END-IF                                                               
002930                                                                          
002940     OPEN OUTPUT LISTADO                                                  
002950     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
002960        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO                   
002970        MOVE 9999 TO RETURN-CODE                                          
002980        SET  WS-FIN-CTA TO TRUE                                           
002990     END-IF                                                               
003000                                                                          
003010     PERFORM 2100-LEER-CUENTA-I THRU 2100-LEER-CUENTA-F                   
003020     PERFORM 2110-LEER-MOVTO-I  THRU 2110-LEER-MOVTO-F.                   
003030                                                                          
003040 1000-INICIO-F. EXIT.                                                     
003050                                                                          
003060                                                                          
003070*----------------------------------------------------------------         
003080*    RECORRE EL MAESTRO DE CUENTAS COMPLETO; SOLO LAS CUENTAS             
003090*    ACTIVAS DEL CLIENTE PEDIDO GENERAN SALIDA (VER CR0243A).             
003100*    EL TRAMO DE MOVMAE DE LA CUENTA EN CURSO SE DRENA SIEMPRE,           
003110*    AUNQUE LA CUENTA NO CALIFIQUE, PARA QUE EL CURSOR QUEDE BIEN         
003120*    POSICIONADO PARA LA PROXIMA CUENTA (ANTES SOLO SE DRENABA            
003130*    CUANDO LA CUENTA CALIFICABA Y SE PERDIAN LOS MOVIMIENTOS DE          
003140*    LA SIGUIENTE CUENTA CALIFICADA - CR0867A).                           
003150 2000-PROCESO-I.                                                          
003160                                                                          
003170     IF WS-CTA-CLIENTE-ID IS EQUAL REQ-CLIENTE-ID                         
003180        AND WS-CTA-ACTIVA THEN                                            
003190        SET WS-CTA-SELECCIONADA TO TRUE                                   
003200        PERFORM 2200-DETALLE-CUENTA-I THRU 2200-DETALLE-CUENTA-F          
003210     ELSE                                                                 
003220        SET WS-CTA-NO-SELECCIONADA TO TRUE                                
003230        PERFORM 2150-DRENAR-MOVTO-I THRU 2150-DRENAR-MOVTO-F              
003240     END-IF                                                               
003250                                                                          
003260     PERFORM 2100-LEER-CUENTA-I THRU 2100-LEER-CUENTA-F.                  
003270                                                                          
003280 2000-PROCESO-F. EXIT.                                                    
003290                                                                          
003300                                                                          
003310*------------------------------------------------------- LECTURA          
003320 2100-LEER-CUENTA-I.                                                      
003330                                                                          
003340     READ CTAMAE INTO WS-REG-CUENTA                                       
003350                                                                          
003360     EVALUATE FS-CTAMAE                                                   
003370        WHEN '00'                                                         
003380           CONTINUE                                                       
003390        WHEN '10'                                                         
003400           SET WS-FIN-CTA TO TRUE                                         
003410        WHEN OTHER                                                        
003420           DISPLAY '*ERROR EN LECTURA CTAMAE : ' FS-CTAMAE                
003430           SET WS-FIN-CTA TO TRUE                                         
003440     END-EVALUATE.                                                        
003450                                                                          
003460 2100-LEER-CUENTA-F. EXIT.                                                
003470                                                                          
003480                                                                          
003490*------------------------------------------------------- LECTURA          
003500 2110-LEER-MOVTO-I.                                                       
003510                                                                          
003520     READ MOVMAE INTO WS-REG-MOVTO                                        
003530                                                                          
003540     EVALUATE FS-MOVMAE                                                   
003550        WHEN '00'                                                         
003560           CONTINUE                                                       
003570        WHEN '10'                                                         
003580           SET WS-FIN-MOV TO TRUE                                         
003590        WHEN OTHER                                                        
003600           DISPLAY '*ERROR EN LECTURA MOVMAE : ' FS-MOVMAE                
003610           SET WS-FIN-MOV TO TRUE                                         
003620     END-EVALUATE.                                                        
003630                                                                          
003640 2110-LEER-MOVTO-F. EXIT.                                                 
003650                                                                          
003660                                                                          
003670*------------------------------------------- DETALLE DE LA CUENTA         
003680 2200-DETALLE-CUENTA-I.                                                   
003690                                                                          
003700     PERFORM 2210-IMP-HEADER-CTA-I THRU 2210-IMP-HEADER-CTA-F             
003710     PERFORM 2220-IMP-HEADER-DET-I THRU 2220-IMP-HEADER-DET-F             
003720                                                                          
003730     PERFORM 2150-DRENAR-MOVTO-I THRU 2150-DRENAR-MOVTO-F                 
003740                                                                          
003750     ADD 1 TO WS-CTAS-REPORT-CANT.                                        
003760                                                                          
003770 2200-DETALLE-CUENTA-F. EXIT.                                             
003780                                                                          
003790                                                                          
003800*---------------------------------- DRENAJE DE MOVIMIENTOS CTA --         
003810*    RECORRE EL TRAMO DE MOVMAE DE LA CUENTA EN CURSO HASTA QUE           
003820*    CAMBIA DE CUENTA; SOLO IMPRIME SI LA CUENTA CALIFICA                 
003830*    (WS-CTA-SELECCIONADA) - CR0867A.                                     
003840 2150-DRENAR-MOVTO-I.                                                     
003850                                                                          
003860     PERFORM 2300-APLICAR-MOVTO-I THRU 2300-APLICAR-MOVTO-F               
003870        UNTIL WS-FIN-MOV                                                  
003880           OR WS-MOV-CUENTA-ID IS NOT EQUAL WS-CTA-ID.                    
003890                                                                          
003900 2150-DRENAR-MOVTO-F. EXIT.                                               
003910                                                                          
003920                                                                          
003930*---------------------------------------- ENCABEZADO DE LA CUENTA         
003940 2210-IMP-HEADER-CTA-I.                                                   
003950                                                                          
003960     ADD 1 TO WS-CUENTA-LINEA                                             
003970     WRITE REG-SALIDA FROM IMP-CAPTION-CTA AFTER 2                        
003980                                                                          
003990     MOVE WS-CTA-NUMERO          TO IMP-CTA-NUMERO                        
004000     MOVE WS-CTA-TIPO             TO IMP-CTA-TIPO                         
004010     MOVE WS-CTA-IMPORTE-INICIAL  TO IMP-CTA-INICIAL                      
004020     MOVE WS-CTA-SALDO-ACTUAL     TO IMP-CTA-ACTUAL                       
004030                                                                          
004040     ADD 1 TO WS-CUENTA-LINEA                                             
004050     WRITE REG-SALIDA FROM IMP-REG-CTA AFTER 1                            
004060                                                                          
004070     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
004080        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO                  
004090        MOVE 9999 TO RETURN-CODE                                          
004100        SET WS-FIN-CTA TO TRUE                                            
004110        SET WS-FIN-MOV TO TRUE                                            
004120     END-IF.                                                              
004130                                                                          
004140 2210-IMP-HEADER-CTA-F. EXIT.                                             
004150                                                                          
004160                                                                          
004170*---------------------------------------- ENCABEZADO DE DETALLE           
004180 2220-IMP-HEADER-DET-I.                                                   
004190                                                                          
004200     ADD 1 TO WS-CUENTA-LINEA                                             
004210     WRITE REG-SALIDA FROM IMP-CAPTION-DET AFTER 1                        
004220                                                                          
004230     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
004240        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO                  
004250        MOVE 9999 TO RETURN-CODE                                          
004260        SET WS-FIN-CTA TO TRUE                                            
004270        SET WS-FIN-MOV TO TRUE                                            
004280     END-IF.                                                              
004290                                                                          
004300 2220-IMP-HEADER-DET-F. EXIT.                                             
004310                                                                          
004320                                                                          
004330*---------------------------------- IMPRIMIR O SALTEAR MOVIMIENTO         
004340*    SE RECORRE TODO EL TRAMO DE MOVIMIENTOS DE ESTA CUENTA               
004350*    (YA ORDENADO POR CUENTA/FECHA/MOVIMIENTO) PERO SOLO SE               
004360*    IMPRIMEN LOS QUE CAEN DENTRO DEL PERIODO PEDIDO, Y SOLO SI           
004370*    LA CUENTA CALIFICO (WS-CTA-SELECCIONADA) - CR0867A.                  
004380 2300-APLICAR-MOVTO-I.                                                    
004390                                                                          
004400     IF WS-CTA-SELECCIONADA                                               
004410        AND WS-MOV-FECHA IS NOT LESS THAN REQ-FECHA-DESDE                 
004420        AND WS-MOV-FECHA IS NOT GREATER THAN REQ-FECHA-HASTA              
004430        THEN                                                              
004440        PERFORM 2900-IMP-REGISTRO-I THRU 2900-IMP-REGISTRO-F              
004450     END-IF                                                               
004460                                                                          
004470     PERFORM 2110-LEER-MOVTO-I THRU 2110-LEER-MOVTO-F.                    
004480                                                                          
004490 2300-APLICAR-MOVTO-F. EXIT.                                              
004500                                                                          
004510                                                                          
004520*-------------------------------------------- IMPRIMIR MOVIMIENTO         
004530 2900-IMP-REGISTRO-I.                                                     
004540                                                                          
004550     MOVE WS-MOV-FEC-AAAA   TO IMP-MOV-AAAA                               
004560     MOVE WS-MOV-FEC-MM     TO IMP-MOV-MM                                 
004570     MOVE WS-MOV-FEC-DD     TO IMP-MOV-DD                                 
004580     MOVE WS-MOV-TIPO       TO IMP-MOV-TIPO                               
004590     MOVE WS-MOV-IMPORTE    TO IMP-MOV-IMPORTE                            
004600     MOVE WS-MOV-SALDO      TO IMP-MOV-SALDO                              
004610                                                                          
004620     ADD 1 TO WS-CUENTA-LINEA                                             
004630     WRITE REG-SALIDA FROM IMP-REG-MOVTO AFTER 1                          
004640                                                                          
004650     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
004660        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO                  
004670        MOVE 9999 TO RETURN-CODE                                          
004680        SET WS-FIN-CTA TO TRUE                                            
004690        SET WS-FIN-MOV TO TRUE                                            
004700     ELSE                                                                 
004710        ADD 1 TO WS-MOVTO-REPORT-CANT                                     
004720     END-IF.                                                              
004730                                                                          
004740 2900-IMP-REGISTRO-F. EXIT.                                               
004750                                                                          
004760                                                                          
004770*----------------------------------------------------------------         
004780 9999-FINAL-I.                                                            
004790                                                                          
004800     MOVE WS-CTAS-REPORT-CANT  TO IMP-FOOT-CTAS                           
004810     MOVE WS-MOVTO-REPORT-CANT TO IMP-FOOT-MOVTOS                         
004820                                                                          
004830     WRITE REG-SALIDA FROM WS-SEPARATE AFTER 2                            
004840     WRITE REG-SALIDA FROM IMP-FOOTER-CLI AFTER 1                         
004850                                                                          
004860     DISPLAY '**********************************************'             
004870     DISPLAY 'TOTAL CUENTAS INFORMADAS   : ' WS-CTAS-REPORT-CANT          
004880     DISPLAY 'TOTAL MOVIMIENTOS INFORM.  : ' WS-MOVTO-REPORT-CANT         
004890                                                                          
004900     CLOSE PEDIDO                                                         
004910     CLOSE CTAMAE                                                         
004920     CLOSE MOVMAE                                                         
004930                                                                          
004940     CLOSE LISTADO                                                        
004950     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
004960        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO                  
004970        MOVE 9999 TO RETURN-CODE                                          
004980     END-IF.                                                              
004990                                                                          
005000 9999-FINAL-F. EXIT.                                                      
