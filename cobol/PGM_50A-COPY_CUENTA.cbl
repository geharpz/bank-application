000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    COPYCTA.                                                  
000120 AUTHOR.        R ALVAREZ MEDINA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  10/03/1986.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*  MIEMBRO DE COPIA - LAYOUT CUENTA                            *          
000190*  =================================                           *          
000200*  No es un programa ejecutable; documenta el layout del      *           
000210*  registro de CUENTAS que se reproduce a mano (sin COPY      *           
000220*  del precompilador) dentro de cada programa que lo usa,     *           
000230*  siguiendo la norma del area para miembros de copia.        *           
000240***************************************************************           
000250*  HISTORIAL DE CAMBIOS                                                   
000260*  ------------------------------------------------------------           
000270*  10/03/86 RAM SIST-0099 ALTA DEL LAYOUT ORIGINAL.               CR0099A 
000280*  05/07/87 RAM SIST-0177 SE DEFINE EL DESGLOSE DEL NUMERO DE     CR0177A 
000290*                         CUENTA EN ENTIDAD/SUCURSAL/SECUENCIA    CR0177A 
000300*                         (REDEFINES WS-CTA-NUMERO-DESC).         CR0177A 
000310*  14/06/91 JPF SIST-0391 SE AMPLIA WS-CTA-TIPO A 10 POSICIONES   CR0391A 
000320*                         PARA ADMITIR NUEVOS PRODUCTOS.          CR0391A 
000330*  03/02/94 MLS SIST-0513 SE AGREGA INDICADOR WS-CTA-ESTADO.      CR0513A 
000340*  19/01/99 RAM SIST-0734 AJUSTE Y2K - REVISION GENERAL, NO SE    CR0734A 
000350*                         ENCONTRARON CAMPOS FECHA EN ESTE        CR0734A 
000360*                         LAYOUT.                                 CR0734A 
000370*  08/09/02 DCV SIST-0862 SE AMPLIAN LOS CAMPOS DE IMPORTE A      CR0862A 
000380*                         S9(15)V99 PARA SOPORTAR SALDOS DE       CR0862A 
000390*                         MAYOR MAGNITUD (REQUERIMIENTO AREA      CR0862A 
000400*                         DE CUENTAS ESPECIALES).                 CR0862A 
000410***************************************************************           
000420                                                                          
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460                                                                          
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490                                                                          
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000510 DATA DIVISION.                                                           
000520 WORKING-STORAGE SECTION.                                                 
000530*=======================*                                                 
000540                                                                          
000550*////////////// COPY CUENTA /////////////////////////////////             
000560*    COPY CUENTA.                                                         
000570**************************************                                    
000580*     LAYOUT CUENTA                  *                                    
000590**************************************                                    
000600 01  WS-REG-CUENTA.                                                       
000610*     IDENTIFICADOR INTERNO DE CUENTA                                     
000620     03  WS-CTA-ID              PIC 9(09)   VALUE ZEROS.                  
000630*     NUMERO DE CUENTA - ENTIDAD(4) SUCURSAL(4) SECUENCIA(8)              
000640     03  WS-CTA-NUMERO          PIC X(16)   VALUE SPACES.                 
000650*     DESGLOSE DEL NUMERO DE CUENTA (VER CR0177A)                         
000660     03  WS-CTA-NUMERO-DESC REDEFINES WS-CTA-NUMERO.                      
000670         05  WS-CTA-NUM-ENTIDAD     PIC X(04).                            
000680         05  WS-CTA-NUM-SUCURSAL    PIC X(04).                            
000690         05  WS-CTA-NUM-SECUEN      PIC 9(08).                            
000700*     TIPO DE CUENTA (SAVINGS, CHECKING, ...)                             
000710     03  WS-CTA-TIPO            PIC X(10)   VALUE SPACES.                 
000720*     IMPORTE INICIAL DE APERTURA                                         
000730     03  WS-CTA-IMPORTE-INICIAL PIC S9(15)V99 COMP-3 VALUE ZEROS.         
000740*     SALDO ACTUAL (SE ACTUALIZA POR CADA MOVIMIENTO)                     
000750     03  WS-CTA-SALDO-ACTUAL    PIC S9(15)V99 COMP-3 VALUE ZEROS.         
000760*     CLIENTE TITULAR - CLAVE DE ENLACE CON WS-CLI-ID                     
000770     03  WS-CTA-CLIENTE-ID      PIC 9(09)   VALUE ZEROS.                  
000780*     INDICADOR DE CUENTA ACTIVA                                          
000790     03  WS-CTA-ESTADO          PIC X(01)   VALUE 'N'.                    
000800         88  WS-CTA-ACTIVA              VALUE 'Y'.                        
000810         88  WS-CTA-INACTIVA            VALUE 'N'.                        
000820*     RESERVADO PARA USO FUTURO                                           
000830     03  FILLER                 PIC X(10)   VALUE SPACES.                 
000840*///////////////////////////////////////////////////////////              
