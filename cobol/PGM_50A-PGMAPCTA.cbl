000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    PGMAPCTA.                                                 
000120 AUTHOR.        R ALVAREZ MEDINA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  10/03/1986.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*                   APERTURA DE CUENTAS                       *           
000190*                   =====================                     *           
000200*  - LEE LAS SOLICITUDES DE APERTURA (CLIENTE, TIPO, IMPORTE   *          
000210*    INICIAL) DEL ARCHIVO DE ENTRADA.                          *          
000220*  - GENERA UN NUMERO DE CUENTA UNICO: ENTIDAD(4) +            *          
000230*    SUCURSAL(4) + SECUENCIA(8), VERIFICANDO CONTRA EL         *          
000240*    MAESTRO DE CUENTAS QUE NO EXISTA YA (CORTE POR            *          
000250*    COLISION).                                                *          
000260*  - VALIDA QUE EL CLIENTE SOLICITANTE EXISTA EN EL MAESTRO    *          
000270*    DE CLIENTES ANTES DE DAR DE ALTA LA CUENTA.               *          
000280*  - GRABA LA CUENTA NUEVA CON SALDO INICIAL = SALDO ACTUAL    *          
000290*    Y ESTADO ACTIVA, AL FINAL DEL MAESTRO DE CUENTAS.         *          
000300***************************************************************           
000310*  HISTORIAL DE CAMBIOS                                                   
000320*  ------------------------------------------------------------           
000330*  10/03/86 RAM SIST-0100 ALTA DEL PROGRAMA ORIGINAL.             CR0100A 
000340*  22/11/88 RAM SIST-0242 SE AGREGA VALIDACION CONTRA EL          CR0242A 
000350*                         MAESTRO DE CLIENTES ANTES DE GRABAR.    CR0242A 
000360*  14/06/91 JPF SIST-0393 SE CAMBIA EL FORMATO DEL NUMERO DE      CR0393A 
000370*                         CUENTA A ENTIDAD(4)+SUCURSAL(4)+        CR0393A 
000380*                         SECUENCIA(8), ANTES ERA CORRELATIVO     CR0393A 
000390*                         SIMPLE DE 10 POSICIONES.                CR0393A 
000400*  03/02/94 MLS SIST-0515 SE AGREGA CONTADOR DE RECHAZOS AL       CR0515A 
000410*                         RESUMEN FINAL.                          CR0515A 
000420*  19/01/99 RAM SIST-0736 AJUSTE Y2K - SIN IMPACTO, ESTE          CR0736A 
000430*                         PROGRAMA NO USA FECHAS DE CALENDARIO.   CR0736A 
000440*  08/09/02 DCV SIST-0864 SE REESCRIBE EL CORTE DE COLISION       CR0864A 
000450*                         PARA RELEER EL MAESTRO DESDE EL         CR0864A 
000460*                         PRINCIPIO POR CADA SOLICITUD (ANTES     CR0864A 
000470*                         SE MANTENIA ABIERTO, GENERABA           CR0864A 
000480*                         POSICIONAMIENTO INCORRECTO).            CR0864A 
000490*  11/04/07 DCV SIST-1023 SE AMPLIAN LOS IMPORTES A S9(15)V99     CR1023A 
000500*                         PARA ALINEAR CON EL NUEVO LAYOUT DE     CR1023A 
000510*                         CUENTA (VER COPY CUENTA CR0862A).       CR1023A 
000520*  17/08/09 DCV SIST-1156 CORREGIDO: EL PERFORM DE CORTE POR      CR1156A 
000530*                         COLISION NUNCA SE EJECUTABA (EL         CR1156A 
000540*                         INDICADOR ARRANCABA EN 'NO REPETIDO').  CR1156A 
000550*                         SE AGREGA CEBADO DEL INDICADOR ANTES    CR1156A 
000560*                         DEL PERFORM. TAMBIEN SE CORRIGE EL ID   CR1156A 
000570*                         DE CUENTA, QUE TOMABA EL CONTADOR YA    CR1156A 
000580*                         AVANZADO EN VEZ DE LA SECUENCIA USADA.  CR1156A 
000590*  17/08/09 DCV SIST-1158 LA REDEFINICION DE LA SECUENCIA PARA    CR1158A 
000600*                         DISPLAY QUEDABA DECLARADA SIN USO.      CR1158A 
000610*                         SE AGREGA MENSAJE DE COLISION EN EL     CR1158A 
000620*                         CHEQUEO DE UNICIDAD.                    CR1158A 
000630***************************************************************           
000640                                                                          
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000660 ENVIRONMENT DIVISION.                                                    
000670 CONFIGURATION SECTION.                                                   
000680                                                                          
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM.                                                  
000710                                                                          
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740                                                                          
000750     SELECT SOLICITUD  ASSIGN DDSOLIC                                     
000760     FILE STATUS IS FS-SOLIC.                                             
000770                                                                          
000780     SELECT CLIENTES   ASSIGN DDCLIEN                                     
000790     FILE STATUS IS FS-CLIEN.                                             
000800                                                                          
000810     SELECT CTAMAE-VIEJA ASSIGN DDCTAVJA                                  
000820     FILE STATUS IS FS-CTAVJA.                                            
000830                                                                          
000840     SELECT CTAMAE-NUEVA ASSIGN DDCTANVA                                  
000850     FILE STATUS IS FS-CTANVA.                                            
000860                                                                          
000870*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900                                                                          
000910 FD  SOLICITUD                                                            
000920     BLOCK CONTAINS 0 RECORDS                                             
000930     RECORDING MODE IS F.                                                 
000940 01  REG-SOLICITUD       PIC X(40).                                       
000950                                                                          
000960 FD  CLIENTES                                                             
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     RECORDING MODE IS F.                                                 
000990 01  REG-CLIENTE         PIC X(180).                                      
001000                                                                          
001010 FD  CTAMAE-VIEJA                                                         
001020     BLOCK CONTAINS 0 RECORDS                                             
001030     RECORDING MODE IS F.                                                 
001040 01  REG-CUENTA-VIEJA    PIC X(73).                                       
001050                                                                          
001060 FD  CTAMAE-NUEVA                                                         
001070     BLOCK CONTAINS 0 RECORDS                                             
001080     RECORDING MODE IS F.                                                 
001090 01  REG-CUENTA-NUEVA    PIC X(73).                                       
001100                                                                          
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130*=======================*                                                 
001140                                                                          
001150 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                 
001160                                                                          
001170*----------- ARCHIVOS ------------------------------------------          
001180 77  FS-SOLIC                PIC XX       VALUE SPACES.                   
001190 77  FS-CLIEN                PIC XX       VALUE SPACES.                   
001200 77  FS-CTAVJA               PIC XX       VALUE SPACES.                   
001210 77  FS-CTANVA               PIC XX       VALUE SPACES.                   
001220                                                                          
001230 77  WS-STATUS-FIN           PIC X.                                       
001240     88  WS-FIN-LECTURA          VALUE 'Y'.                               
001250     88  WS-NO-FIN-LECTURA       VALUE 'N'.                               
001260                                                                          
001270 77  WS-STATUS-COPIA         PIC X.                                       
001280     88  WS-FIN-COPIA            VALUE 'Y'.                               
001290     88  WS-NO-FIN-COPIA         VALUE 'N'.                               
001300                                                                          
001310 77  WS-STATUS-BUSQ-CTA      PIC X.                                       
001320     88  WS-FIN-BUSQ-CTA         VALUE 'Y'.                               
001330     88  WS-NO-FIN-BUSQ-CTA      VALUE 'N'.                               
001340                                                                          
001350 77  WS-STATUS-BUSQ-CLI      PIC X.                                       
001360     88  WS-FIN-BUSQ-CLI         VALUE 'Y'.                               
001370     88  WS-NO-FIN-BUSQ-CLI      VALUE 'N'.                               
001380                                                                          
001390*----------- INDICADORES ----------------------------------------         
001400 77  WS-NUMERO-REPETIDO      PIC X        VALUE 'N'.                      
001410     88  WS-NUM-REPETIDO         VALUE 'Y'.                               
001420     88  WS-NUM-NO-REPETIDO      VALUE 'N'.                               
001430                                                                          
001440 77  WS-CLIENTE-ENCONTRADO   PIC X        VALUE 'N'.                      
001450     88  WS-CLI-ENCONTRADO       VALUE 'Y'.                               
001460     88  WS-CLI-NO-ENCONTRADO    VALUE 'N'.                               
001470                                                                          
001480*----------- CONTADORES (COMP) -----------------------------------        
001490 77  WS-SOLIC-LEIDAS-CANT    PIC 9(05)    COMP  VALUE ZEROS.              
001500 77  WS-CTAS-GRABADAS-CANT   PIC 9(05)    COMP  VALUE ZEROS.              
001510 77  WS-CTAS-RECHAZ-CANT     PIC 9(05)    COMP  VALUE ZEROS.              
001520 77  WS-PROX-SECUEN          PIC 9(08)    COMP  VALUE 1.                  
001530                                                                          
001540*----------- FORMATEO --------------------------------------------        
001550 77  WS-SOLIC-PRINT          PIC ZZZZ9    VALUE ZEROES.                   
001560 77  WS-CTAS-PRINT           PIC ZZZZ9    VALUE ZEROES.                   
001570 77  WS-RECHAZ-PRINT         PIC ZZZZ9    VALUE ZEROES.                   
001580                                                                          
001590*----------- CANDIDATO DE NUMERO DE CUENTA -----------------------        
001600 01  WS-CANDIDATO-NUMERO.                                                 
001610     03  WS-CAND-TEXTO           PIC X(16)   VALUE SPACES.                
001620 01  WS-CANDIDATO-DESC REDEFINES WS-CANDIDATO-NUMERO.                     
001630     03  WS-CAND-ENTIDAD         PIC X(04).                               
001640     03  WS-CAND-SUCURSAL        PIC X(04).                               
001650     03  WS-CAND-SECUEN          PIC 9(08).                               
001660                                                                          
001670 01  WS-SECUEN-GRUPO.                                                     
001680     03  WS-SECUEN-NUM           PIC 9(08)   VALUE ZEROS.                 
001690 01  WS-SECUEN-ALFA REDEFINES WS-SECUEN-GRUPO.                            
001700     03  WS-SECUEN-X             PIC X(08).                               
001710                                                                          
001720*///////////////////////////////////////////////////////////////          
001730*    COPY SOLAPERT.                                                       
001740**************************************                                    
001750*     LAYOUT SOLICITUD DE APERTURA   *                                    
001760*     LARGO REGISTRO = 40 BYTES      *                                    
001770**************************************                                    
001780 01  WS-REG-SOLIC-APERT.                                                  
001790     03  SOL-CLIENTE-ID          PIC 9(09)      VALUE ZEROS.              
001800     03  SOL-TIPO-CUENTA         PIC X(10)      VALUE SPACES.             
001810     03  SOL-IMPORTE-INICIAL     PIC 9(13)V99   VALUE ZEROS.              
001820     03  FILLER                  PIC X(06)      VALUE SPACES.             
001830*///////////////////////////////////////////////////////////////          
001840                                                                          
001850*////////////// COPY CLIENTE ////////////////////////////////             
001860*    COPY CLIENTE.                                                        
001870**************************************                                    
001880*     LAYOUT CLIENTE                 *                                    
001890*     LARGO REGISTRO = 180 BYTES      *                                   
001900**************************************                                    
001910 01  WS-REG-CLIENTE.                                                      
001920     03  WS-CLI-ID           PIC 9(09)    VALUE ZEROS.                    
001930     03  WS-CLI-NOMBRE       PIC X(40)    VALUE SPACES.                   
001940     03  WS-CLI-DOCUMENTO    PIC X(20)    VALUE SPACES.                   
001950     03  WS-CLI-SEXO         PIC X(10)    VALUE SPACES.                   
001960     03  WS-CLI-EDAD         PIC 9(03)    VALUE ZEROS.                    
001970     03  WS-CLI-DOMICILIO    PIC X(60)    VALUE SPACES.                   
001980     03  WS-CLI-TELEFONO     PIC X(20)    VALUE SPACES.                   
001990     03  WS-CLI-ESTADO       PIC X(01)    VALUE 'N'.                      
002000         88  WS-CLI-ACTIVO           VALUE 'Y'.                           
002010         88  WS-CLI-INACTIVO         VALUE 'N'.                           
002020     03  FILLER              PIC X(17)    VALUE SPACES.                   
002030*///////////////////////////////////////////////////////////              
002040                                                                          
002050*////////////// COPY CUENTA /////////////////////////////////             
002060*    COPY CUENTA.                                                         
002070**************************************                                    
002080*     LAYOUT CUENTA                  *                                    
002090**************************************                                    
002100 01  WS-REG-CUENTA.                                                       
002110     03  WS-CTA-ID              PIC 9(09)   VALUE ZEROS.                  
002120     03  WS-CTA-NUMERO          PIC X(16)   VALUE SPACES.                 
002130     03  WS-CTA-NUMERO-DESC REDEFINES WS-CTA-NUMERO.                      
002140         05  WS-CTA-NUM-ENTIDAD     PIC X(04).                            
002150         05  WS-CTA-NUM-SUCURSAL    PIC X(04).                            
002160         05  WS-CTA-NUM-SECUEN      PIC 9(08).                            
002170     03  WS-CTA-TIPO            PIC X(10)   VALUE SPACES.                 
002180     03  WS-CTA-IMPORTE-INICIAL PIC S9(15)V99 COMP-3 VALUE ZEROS.         
002190     03  WS-CTA-SALDO-ACTUAL    PIC S9(15)V99 COMP-3 VALUE ZEROS.         
002200     03  WS-CTA-CLIENTE-ID      PIC 9(09)   VALUE ZEROS.                  
002210     03  WS-CTA-ESTADO          PIC X(01)   VALUE 'N'.                    
002220         88  WS-CTA-ACTIVA              VALUE 'Y'.                        
002230         88  WS-CTA-INACTIVA            VALUE 'N'.                        
002240     03  FILLER                 PIC X(10)   VALUE SPACES.                 
002250*///////////////////////////////////////////////////////////              
002260                                                                          
002270 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
002280                                                                          
002290*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002300 PROCEDURE DIVISION.                                                      
002310                                                                          
002320 MAIN-PROGRAM-I.                                                          
002330                                                                          
002340     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
002350     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
002360                                 UNTIL WS-FIN-LECTURA                     
002370     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
002380                                                                          
002390 MAIN-PROGRAM-F. GOBACK.                                                  
002400                                                                          
002410                                                                          
002420*----------------------------------------------------------------         
002430 1000-INICIO-I.                                                           
002440                                                                          
002450     SET WS-NO-FIN-LECTURA TO TRUE                                        
002460                                                                          
002470     OPEN INPUT  CTAMAE-VIEJA                                             
002480     IF FS-CTAVJA IS NOT EQUAL '00' THEN                                  
002490        DISPLAY '* ERROR EN OPEN CTAMAE-VIEJA = ' FS-CTAVJA               
002500        SET  WS-FIN-LECTURA TO TRUE                                       
002510     END-IF                                                               
002520                                                                          
002530     OPEN OUTPUT CTAMAE-NUEVA                                             
002540     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
002550        DISPLAY '* ERROR EN OPEN CTAMAE-NUEVA = ' FS-CTANVA               
002560        MOVE 9999 TO RETURN-CODE                                          
002570        SET  WS-FIN-LECTURA TO TRUE                                       
002580     END-IF                                                               
002590                                                                          
002600*    COPIAR EL MAESTRO VIEJO TAL CUAL AL MAESTRO NUEVO ANTES DE           
002610*    PROCESAR LAS ALTAS DEL DIA (CR0100A).                                
002620     SET WS-NO-FIN-COPIA TO TRUE                                          
002630     PERFORM 2700-COPIAR-VIEJA-I THRU 2700-COPIAR-VIEJA-F                 
002640                                 UNTIL WS-FIN-COPIA                       
002650                                                                          
002660     CLOSE CTAMAE-VIEJA                                                   
002670                                                                          
002680     OPEN INPUT  SOLICITUD                                                
002690     IF FS-SOLIC IS NOT EQUAL '00' THEN                                   
002700        DISPLAY '* ERROR EN OPEN SOLICITUD = ' FS-SOLIC                   
002710        SET  WS-FIN-LECTURA TO TRUE                                       
002720     END-IF                                                               
002730                                                                          
002740     PERFORM 2100-LEER-SOLIC-I THRU 2100-LEER-SOLIC-F.                    
002750                                                                          
002760 1000-INICIO-F. EXIT.                                                     
002770                                                                          
002780                                                                          
002790*----------------------------------------------------------------         
002800 2000-PROCESO-I.                                                          
002810                                                                          
002820     PERFORM 2200-GENERAR-NUMERO-I THRU 2200-GENERAR-NUMERO-F             
002830     PERFORM 2300-VALIDAR-CLIENTE-I THRU 2300-VALIDAR-CLIENTE-F           
002840                                                                          
002850     IF WS-CLI-ENCONTRADO THEN                                            
002860        PERFORM 2400-GRABAR-CUENTA-I THRU 2400-GRABAR-CUENTA-F            
002870     ELSE                                                                 
002880        PERFORM 2500-RECHAZAR-SOLIC-I THRU 2500-RECHAZAR-SOLIC-F          
002890     END-IF                                                               
002900                                                                          
002910     PERFORM 2100-LEER-SOLIC-I THRU 2100-LEER-SOLIC-F.                    
002920                                                                          
002930 2000-PROCESO-F. EXIT.                                                    
002940                                                                          
002950                                                                          
002960*------------------------------------------------------- LECTURA          
002970 2100-LEER-SOLIC-I.                                                       
002980                                                                          
002990     READ SOLICITUD INTO WS-REG-SOLIC-APERT                               
003000                                                                          
003010     EVALUATE FS-SOLIC                                                    
003020        WHEN '00'                                                         
003030           ADD 1 TO WS-SOLIC-LEIDAS-CANT                                  
003040        WHEN '10'                                                         
003050           SET WS-FIN-LECTURA TO TRUE                                     
003060        WHEN OTHER                                                        
003070           DISPLAY '*ERROR EN LECTURA SOLICITUD : ' FS-SOLIC              
003080           SET WS-FIN-LECTURA TO TRUE                                     
003090     END-EVALUATE.                                                        
003100                                                                          
003110 2100-LEER-SOLIC-F. EXIT.                                                 
003120                                                                          
003130                                                                          
003140*------------------------------------------- GENERAR NUM. CUENTA          
003150 2200-GENERAR-NUMERO-I.                                                   
003160                                                                          
003170     MOVE '3021'         TO WS-CAND-ENTIDAD                               
003180     MOVE '0456'         TO WS-CAND-SUCURSAL                              
003190     MOVE WS-PROX-SECUEN TO WS-CAND-SECUEN                                
003200     ADD  1              TO WS-PROX-SECUEN                                
003210                                                                          
003220*                          SE CEBA EL INDICADOR ANTES DE ENTRAR   CR1156A 
003230*                          AL PERFORM, SINO EL CHEQUEO NUNCA SE   CR1156A 
003240*                          EJECUTA (CR1156A).                     CR1156A 
003250     SET WS-NUM-REPETIDO TO TRUE                                          
003260                                                                          
003270     PERFORM 2210-VERIFICAR-UNICO-I THRU 2210-VERIFICAR-UNICO-F           
003280        UNTIL WS-NUM-NO-REPETIDO.                                         
003290                                                                          
003300 2200-GENERAR-NUMERO-F. EXIT.                                             
003310                                                                          
003320                                                                          
003330*------------------------------- CORTE POR COLISION DE NUMERO --          
003340*  RELEE EL MAESTRO VIEJO DESDE EL PRINCIPIO PARA CADA INTENTO            
003350*  DE GENERACION (CR0864A) - NO HAY TABLAS EN MEMORIA.                    
003360 2210-VERIFICAR-UNICO-I.                                                  
003370                                                                          
003380     SET WS-NUM-NO-REPETIDO TO TRUE                                       
003390     SET WS-NO-FIN-BUSQ-CTA TO TRUE                                       
003400                                                                          
003410     OPEN INPUT CTAMAE-VIEJA                                              
003420     IF FS-CTAVJA IS NOT EQUAL '00' THEN                                  
003430        DISPLAY '* ERROR EN OPEN CTAMAE-VIEJA (CHEQUEO) = '               
003440                                                    FS-CTAVJA             
003450        SET WS-FIN-BUSQ-CTA TO TRUE                                       
003460     END-IF                                                               
003470                                                                          
003480     PERFORM 2215-LEER-CTA-VIEJA-I THRU 2215-LEER-CTA-VIEJA-F             
003490        UNTIL WS-FIN-BUSQ-CTA                                             
003500                                                                          
003510     CLOSE CTAMAE-VIEJA                                                   
003520                                                                          
003530     IF WS-NUM-REPETIDO THEN                                              
003540        MOVE WS-CAND-SECUEN TO WS-SECUEN-NUM                              
003550        DISPLAY '* NUMERO REPETIDO, SECUENCIA DESCARTADA: '       CR1158A 
003560                                                 WS-SECUEN-X      CR1158A 
003570        MOVE WS-PROX-SECUEN TO WS-CAND-SECUEN                             
003580        ADD 1 TO WS-PROX-SECUEN                                           
003590     END-IF.                                                              
003600                                                                          
003610 2210-VERIFICAR-UNICO-F. EXIT.                                            
003620                                                                          
003630                                                                          
003640*------------------------------- LECTURA DEL MAESTRO EN CHEQUEO           
003650 2215-LEER-CTA-VIEJA-I.                                                   
003660                                                                          
003670     READ CTAMAE-VIEJA INTO WS-REG-CUENTA                                 
003680     EVALUATE FS-CTAVJA                                                   
003690        WHEN '00'                                                         
003700           IF WS-CTA-NUMERO IS EQUAL WS-CAND-TEXTO THEN                   
003710              SET WS-NUM-REPETIDO TO TRUE                                 
003720              SET WS-FIN-BUSQ-CTA TO TRUE                                 
003730           END-IF                                                         
003740        WHEN '10'                                                         
003750           SET WS-FIN-BUSQ-CTA TO TRUE                                    
003760        WHEN OTHER                                                        
003770           DISPLAY '*ERROR EN LECTURA CTAMAE-VIEJA : '                    
003780                                                FS-CTAVJA                 
003790           SET WS-FIN-BUSQ-CTA TO TRUE                                    
003800     END-EVALUATE.                                                        
003810                                                                          
003820 2215-LEER-CTA-VIEJA-F. EXIT.                                             
003830                                                                          
003840                                                                          
003850*---------------------------------- VALIDAR CLIENTE SOLICITANTE           
003860 2300-VALIDAR-CLIENTE-I.                                                  
003870                                                                          
003880     SET WS-CLI-NO-ENCONTRADO TO TRUE                                     
003890     SET WS-NO-FIN-BUSQ-CLI   TO TRUE                                     
003900                                                                          
003910     OPEN INPUT CLIENTES                                                  
003920     IF FS-CLIEN IS NOT EQUAL '00' THEN                                   
003930        DISPLAY '* ERROR EN OPEN CLIENTES = ' FS-CLIEN                    
003940        SET WS-FIN-BUSQ-CLI TO TRUE                                       
003950     END-IF                                                               
003960                                                                          
003970     PERFORM 2310-LEER-CLIENTE-I THRU 2310-LEER-CLIENTE-F                 
003980        UNTIL WS-FIN-BUSQ-CLI                                             
003990                                                                          
004000     CLOSE CLIENTES.                                                      
004010                                                                          
004020 2300-VALIDAR-CLIENTE-F. EXIT.                                            
004030                                                                          
004040                                                                          
004050*------------------------------------- LECTURA DEL MAESTRO CLI            
004060 2310-LEER-CLIENTE-I.                                                     
004070                                                                          
004080     READ CLIENTES INTO WS-REG-CLIENTE                                    
004090     EVALUATE FS-CLIEN                                                    
004100        WHEN '00'                                                         
004110           IF WS-CLI-ID IS EQUAL SOL-CLIENTE-ID                           
004120              AND WS-CLI-ACTIVO THEN                                      
004130              SET WS-CLI-ENCONTRADO TO TRUE                               
004140              SET WS-FIN-BUSQ-CLI TO TRUE                                 
004150           END-IF                                                         
004160        WHEN '10'                                                         
004170           SET WS-FIN-BUSQ-CLI TO TRUE                                    
004180        WHEN OTHER                                                        
004190           DISPLAY '*ERROR EN LECTURA CLIENTES : ' FS-CLIEN               
004200           SET WS-FIN-BUSQ-CLI TO TRUE                                    
004210     END-EVALUATE.                                                        
004220                                                                          
004230 2310-LEER-CLIENTE-F. EXIT.                                               
004240                                                                          
004250                                                                          
004260*------------------------------------------ GRABAR CUENTA NUEVA           
004270*  EL ID DE CUENTA TOMA LA MISMA SECUENCIA YA USADA PARA ARMAR    CR1156A 
004280*  EL NUMERO DE CUENTA (WS-CAND-SECUEN), NO EL CONTADOR EN CURSO  CR1156A 
004290*  WS-PROX-SECUEN, QUE YA AVANZO PARA EL PROXIMO CANDIDATO.       CR1156A 
004300 2400-GRABAR-CUENTA-I.                                                    
004310                                                                          
004320     MOVE SOL-CLIENTE-ID      TO WS-CTA-CLIENTE-ID                        
004330     MOVE WS-CAND-TEXTO       TO WS-CTA-NUMERO                            
004340     MOVE WS-CAND-SECUEN      TO WS-CTA-ID                                
004350     MOVE SOL-TIPO-CUENTA     TO WS-CTA-TIPO                              
004360     MOVE SOL-IMPORTE-INICIAL TO WS-CTA-IMPORTE-INICIAL                   
004370     MOVE SOL-IMPORTE-INICIAL TO WS-CTA-SALDO-ACTUAL                      
004380     SET  WS-CTA-ACTIVA       TO TRUE                                     
004390                                                                          
004400     WRITE REG-CUENTA-NUEVA FROM WS-REG-CUENTA                            
004410                                                                          
004420     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
004430        DISPLAY '* ERROR EN WRITE CTAMAE-NUEVA = ' FS-CTANVA              
004440        MOVE 9999 TO RETURN-CODE                                          
004450        SET WS-FIN-LECTURA TO TRUE                                        
004460     ELSE                                                                 
004470        DISPLAY 'CUENTA ALTA: ' WS-CTA-NUMERO                             
004480                 ' CLIENTE: '  SOL-CLIENTE-ID                             
004490        ADD 1 TO WS-CTAS-GRABADAS-CANT                                    
004500     END-IF.                                                              
004510                                                                          
004520 2400-GRABAR-CUENTA-F. EXIT.                                              
004530                                                                          
004540                                                                          
004550*------------------------------------------------- RECHAZAR               
004560 2500-RECHAZAR-SOLIC-I.                                                   
004570                                                                          
004580     DISPLAY '* CLIENTE INEXISTENTE O INACTIVO, SE RECHAZA '              
004590             'LA APERTURA. CLIENTE: ' SOL-CLIENTE-ID                      
004600     ADD 1 TO WS-CTAS-RECHAZ-CANT.                                        
004610                                                                          
004620 2500-RECHAZAR-SOLIC-F. EXIT.                                             
004630                                                                          
004640                                                                          
004650*-------------------------------------- COPIAR MAESTRO VIEJO --           
004660 2700-COPIAR-VIEJA-I.                                                     
004670                                                                          
004680     READ CTAMAE-VIEJA INTO WS-REG-CUENTA                                 
004690                                                                          
004700     EVALUATE FS-CTAVJA                                                   
004710        WHEN '00'                                                         
004720           WRITE REG-CUENTA-NUEVA FROM WS-REG-CUENTA                      
004730           IF FS-CTANVA IS NOT EQUAL '00' THEN                            
004740              DISPLAY '* ERROR EN WRITE CTAMAE-NUEVA (COPIA) = '          
004750                                                     FS-CTANVA            
004760              MOVE 9999 TO RETURN-CODE                                    
004770              SET WS-FIN-COPIA TO TRUE                                    
004780           END-IF                                                         
004790        WHEN '10'                                                         
004800           SET WS-FIN-COPIA TO TRUE                                       
004810        WHEN OTHER                                                        
004820           DISPLAY '*ERROR EN LECTURA CTAMAE-VIEJA (COPIA) : '            
004830                                                    FS-CTAVJA             
004840           SET WS-FIN-COPIA TO TRUE                                       
004850     END-EVALUATE.                                                        
004860                                                                          
004870 2700-COPIAR-VIEJA-F. EXIT.                                               
004880                                                                          
004890                                                                          
004900*----------------------------------------------------------------         
004910 9999-FINAL-I.                                                            
004920                                                                          
004930     MOVE WS-SOLIC-LEIDAS-CANT  TO WS-SOLIC-PRINT                         
004940     MOVE WS-CTAS-GRABADAS-CANT TO WS-CTAS-PRINT                          
004950     MOVE WS-CTAS-RECHAZ-CANT   TO WS-RECHAZ-PRINT                        
004960                                                                          
004970     DISPLAY '**********************************************'             
004980     DISPLAY 'TOTAL SOLICITUDES LEIDAS : ' WS-SOLIC-PRINT                 
004990     DISPLAY 'TOTAL CUENTAS GRABADAS    : ' WS-CTAS-PRINT                 
005000     DISPLAY 'TOTAL SOLICITUDES RECHAZ. : ' WS-RECHAZ-PRINT               
005010                                                                          
005020     CLOSE SOLICITUD                                                      
005030     IF FS-SOLIC IS NOT EQUAL '00' THEN                                   
005040        DISPLAY '* ERROR EN CLOSE SOLICITUD = ' FS-SOLIC                  
005050        MOVE 9999 TO RETURN-CODE                                          
005060        SET WS-FIN-LECTURA TO TRUE                                        
005070     END-IF                                                               
005080                                                                          
005090     CLOSE CTAMAE-NUEVA                                                   
005100     IF FS-CTANVA IS NOT EQUAL '00' THEN                                  
005110        DISPLAY '* ERROR EN CLOSE CTAMAE-NUEVA = ' FS-CTANVA              
005120        MOVE 9999 TO RETURN-CODE                                          
005130        SET WS-FIN-LECTURA TO TRUE                                        
005140     END-IF.                                                              
005150                                                                          
005160 9999-FINAL-F. EXIT.                                                      
