000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    COPYMOVT.                                                 
000120 AUTHOR.        J PEREZ FERREYRA.                                         
000130 INSTALLATION.  SIST APLICATIVOS CAF - CTAS Y MOVTOS.                     
000140 DATE-WRITTEN.  04/11/1985.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.                   
000170***************************************************************           
000180*  MIEMBRO DE COPIA - LAYOUT MOVIMIENTO                       *           
000190*  ======================================                     *           
000200*  No es un programa ejecutable; documenta el layout del      *           
000210*  registro de MOVIMIENTOS (depositos/extracciones) que se    *           
000220*  reproduce a mano (sin COPY del precompilador) dentro de    *           
000230*  cada programa que lo usa.                                  *           
000240***************************************************************           
000250*  HISTORIAL DE CAMBIOS                                                   
000260*  ------------------------------------------------------------           
000270*  04/11/85 JPF SIST-0076 ALTA DEL LAYOUT ORIGINAL.               CR0076A 
000280*  17/02/89 RAM SIST-0255 SE AGREGA WS-MOV-SALDO (SALDO LUEGO     CR0255A 
000290*                         DE APLICAR EL MOVIMIENTO).              CR0255A 
000300*  14/06/91 JPF SIST-0392 SE AMPLIA WS-MOV-TIPO A 10 POSICIONES   CR0392A 
000310*                         (ANTES SOLO ADMITIA 2 LETRAS).          CR0392A 
000320*  03/02/94 MLS SIST-0514 SE AGREGAN IMPORTES CON DOS DECIMALES   CR0514A 
000330*                         COMP-3 (ANTES ERAN ENTEROS SIN SIGNO).  CR0514A 
000340*  19/01/99 RAM SIST-0735 AJUSTE Y2K - WS-MOV-FECHA YA ERA DE 8   CR0735A 
000350*                         POSICIONES AAAAMMDD, SIN CAMBIOS.       CR0735A 
000360*  08/09/02 DCV SIST-0863 SE DOCUMENTA QUE ESTE ARCHIVO ES DE     CR0863A 
000370*                         ALTA EXCLUSIVA (NUNCA SE REGRABA UN     CR0863A 
000380*                         MOVIMIENTO YA GRABADO).                 CR0863A 
000390***************************************************************           
000400                                                                          
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440                                                                          
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000490 DATA DIVISION.                                                           
000500 WORKING-STORAGE SECTION.                                                 
000510*=======================*                                                 
000520                                                                          
000530*////////////// COPY MOVTO //////////////////////////////////             
000540*    COPY MOVTO.                                                          
000550**************************************                                    
000560*     LAYOUT MOVIMIENTO              *                                    
000570**************************************                                    
000580 01  WS-REG-MOVTO.                                                        
000590*     IDENTIFICADOR UNICO DE MOVIMIENTO                                   
000600     03  WS-MOV-ID              PIC 9(09)   VALUE ZEROS.                  
000610*     FECHA DE PROCESO DEL MOVIMIENTO - AAAAMMDD                          
000620     03  WS-MOV-FECHA           PIC 9(08)   VALUE ZEROS.                  
000630*     DESGLOSE DE FECHA (VER CR0076A)                                     
000640     03  WS-MOV-FECHA-DESC REDEFINES WS-MOV-FECHA.                        
000650         05  WS-MOV-FEC-AAAA        PIC 9(04).                            
000660         05  WS-MOV-FEC-MM          PIC 9(02).                            
000670         05  WS-MOV-FEC-DD          PIC 9(02).                            
000680*     TIPO DE MOVIMIENTO - DEPOSIT O WITHDRAWAL                           
000690     03  WS-MOV-TIPO            PIC X(10)   VALUE SPACES.                 
000700*     IMPORTE SOLICITADO, SIEMPRE EN POSITIVO                             
000710     03  WS-MOV-IMPORTE         PIC S9(15)V99 COMP-3 VALUE ZEROS.         
000720*     SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DEL MOVIMIENTO            
000730     03  WS-MOV-SALDO           PIC S9(15)V99 COMP-3 VALUE ZEROS.         
000740*     CUENTA AFECTADA - CLAVE DE ENLACE CON WS-CTA-ID                     
000750     03  WS-MOV-CUENTA-ID       PIC 9(09)   VALUE ZEROS.                  
000760*     RESERVADO PARA USO FUTURO                                           
000770     03  FILLER                 PIC X(10)   VALUE SPACES.                 
000780*///////////////////////////////////////////////////////////              
